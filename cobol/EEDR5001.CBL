000100******************************************************************
000200* FECHA       : 22/03/1987                                       *
000300* PROGRAMADOR : J. MORALES (JMOR)                                *
000400* APLICACION  : SEMILLERO DEPORTIVO - ESTADISTICA HISTORICA      *
000500* PROGRAMA    : EEDR5001                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CLASIFICA LOS JUGADORES DEL MAESTRO HISTORICO DE *
000800*             : BALONCESTO SEGUN LOS PESOS DE PREFERENCIA DE LA  *
000900*             : CORRIDA, CALCULA PERCENTILES Y PUNTAJES POR      *
001000*             : CATEGORIA Y EMITE EL LISTADO DE LOS MEJORES 100  *
001100* ARCHIVOS    : JGMAES=S,JGESTA=S,JGLOGR=S,JGPREF=S              *
001200*             : JGCLAS=A,JGAUDI=A,JGLIST=A                       *
001300* ACCION (ES) : S=CONSULTA SECUENCIAL, A=ALTA SECUENCIAL         *
001400* PROGRAMA(S) : NINGUNO                                          *
001500* CANAL       : BATCH NOCTURNO                                   *
001600* INSTALADO   : DD/MM/AAAA                                       *
001700* BPM/RATIONAL: 301142                                           *
001800* NOMBRE      : CLASIFICACION GOAT DE JUGADORES                  *
001900******************************************************************
002000*             C L A S I F I C A C I O N   G O A T
002100******************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.                     EEDR5001.
002400 AUTHOR.                         JORGE MORALES.
002500 INSTALLATION.                   CENTRO DE COMPUTO - DEPARTAMENTO
002600                                  DE SISTEMAS APLICATIVOS.
002700 DATE-WRITTEN.                   22/03/1987.
002800 DATE-COMPILED.
002900 SECURITY.                       CONFIDENCIAL - USO INTERNO DEL
003000                                  DEPARTAMENTO DE SISTEMAS.
003100******************************************************************
003200*                    B I T A C O R A   D E   C A M B I O S       *
003300******************************************************************
003400* 22/03/1987  JMOR  VERSION ORIGINAL. UNICAMENTE OFENSIVA Y      *
003500*                   DEFENSIVA, SIN PICO DE CARRERA.              *
003600* 14/09/1988  JMOR  SE AGREGAN LAS CATEGORIAS EXITO-EQUIPO Y     *
003700*                   EFICIENCIA AL CALCULO DE PUNTAJE FINAL.      *
003800* 03/05/1990  JMOR  SE AGREGA LA CATEGORIA PICO-DE-CARRERA Y EL  *
003900*                   EMPATE POR RANGO PROMEDIO EN LOS PERCENTILES *
004000* 21/05/1991  PEDR  SE AGREGA ERA-PREFERIDA A LA BITACORA, NO    *
004100*                   AFECTA EL CALCULO (SOLO QUEDA REGISTRADA).   *
004200* 15/06/1994  PEDR  SE AJUSTA NORMALIZACION DE PESOS PARA EVITAR *
004300*                   DIVISION ENTRE CERO CUANDO TODOS SON CERO.   *
004400* 02/02/1999  EEDR  AJUSTE Y2K: FECHA-HORA-FIN DE BITACORA A 4   *
004500*                   DIGITOS DE ANIO (ANTES VENIA CON 2 DIGITOS). *
004600* 18/11/2002  EEDR  SE AMPLIA LA TABLA DE JUGADORES DE 300 A 500 *
004700*                   POSICIONES POR CRECIMIENTO DEL MAESTRO.      *
004800* 09/07/2006  EEDR  SE AGREGA EL CONTROL DE TOPE DE SALIDA A 100 *
004900*                   REGISTROS EN EL LISTADO Y EN JGCLAS.         *
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.                IBM-370.
005400 OBJECT-COMPUTER.                IBM-370.
005500 SPECIAL-NAMES.
005600     C01                   IS TOP-OF-FORM
005700     CLASS CLASE-NUMERICA  IS '0' THRU '9'
005800     UPSI-0.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100*--------------------------------------------------------------*
006200*   MAESTRO DE JUGADORES - LECTURA SECUENCIAL                  *
006300*--------------------------------------------------------------*
006400     SELECT JGMAES ASSIGN TO JGMAES
006500            ORGANIZATION  IS INDEXED
006600            ACCESS        IS SEQUENTIAL
006700            RECORD KEY    IS JGMAE-PLAYER-ID
006800            FILE STATUS   IS FS-JGMAES
006900                             FSE-JGMAES.
007000*--------------------------------------------------------------*
007100*   ANEXOS DEL MAESTRO - BUSQUEDA POR LLAVE                    *
007200*--------------------------------------------------------------*
007300     SELECT JGESTA ASSIGN TO JGESTA
007400            ORGANIZATION  IS INDEXED
007500            ACCESS        IS RANDOM
007600            RECORD KEY    IS JGES-PLAYER-ID
007700            FILE STATUS   IS FS-JGESTA
007800                             FSE-JGESTA.
007900
008000     SELECT JGLOGR ASSIGN TO JGLOGR
008100            ORGANIZATION  IS INDEXED
008200            ACCESS        IS RANDOM
008300            RECORD KEY    IS JGLO-PLAYER-ID
008400            FILE STATUS   IS FS-JGLOGR
008500                             FSE-JGLOGR.
008600*--------------------------------------------------------------*
008700*   PARAMETRO DE LA CORRIDA - UN REGISTRO                      *
008800*--------------------------------------------------------------*
008900     SELECT JGPREF ASSIGN TO JGPREF
009000            ORGANIZATION  IS SEQUENTIAL
009100            ACCESS        IS SEQUENTIAL
009200            FILE STATUS   IS FS-JGPREF
009300                             FSE-JGPREF.
009400*--------------------------------------------------------------*
009500*   SALIDAS DE LA CORRIDA                                      *
009600*--------------------------------------------------------------*
009700     SELECT JGCLAS ASSIGN TO JGCLAS
009800            ORGANIZATION  IS SEQUENTIAL
009900            ACCESS        IS SEQUENTIAL
010000            FILE STATUS   IS FS-JGCLAS
010100                             FSE-JGCLAS.
010200
010300     SELECT JGAUDI ASSIGN TO JGAUDI
010400            ORGANIZATION  IS SEQUENTIAL
010500            ACCESS        IS SEQUENTIAL
010600            FILE STATUS   IS FS-JGAUDI
010700                             FSE-JGAUDI.
010800
010900     SELECT JGLIST ASSIGN TO JGLIST
011000            ORGANIZATION  IS SEQUENTIAL
011100            ACCESS        IS SEQUENTIAL
011200            FILE STATUS   IS FS-JGLIST
011300                             FSE-JGLIST.
011400
011500 DATA DIVISION.
011600 FILE SECTION.
011700******************************************************************
011800*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
011900******************************************************************
012000*   MAESTRO DE JUGADORES
012100 FD  JGMAES.
012200     COPY JGMAE01.
012300*   ESTADISTICAS DE CARRERA
012400 FD  JGESTA.
012500     COPY JGEST01.
012600*   LOGROS Y RECONOCIMIENTOS
012700 FD  JGLOGR.
012800     COPY JGLOG01.
012900*   PESOS DE PREFERENCIA DE LA CORRIDA
013000 FD  JGPREF.
013100     COPY JGPRF01.
013200*   RESULTADO DE LA CLASIFICACION
013300 FD  JGCLAS.
013400     COPY JGCLA01.
013500*   BITACORA DE LA CORRIDA
013600 FD  JGAUDI.
013700     COPY JGAUD01.
013800*   LISTADO IMPRESO, 132 COLUMNAS
013900 FD  JGLIST
014000     RECORDING MODE IS F.
014100 01  JGLIS-LINEA                  PIC X(132).
014200
014300 WORKING-STORAGE SECTION.
014400******************************************************************
014500*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
014600******************************************************************
014700 01  WKS-FS-STATUS.
014800*      MAESTRO DE JUGADORES
014900     02 FS-JGMAES               PIC 9(02) VALUE ZEROES.
015000     02 FSE-JGMAES.
015100        03 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
015200        03 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
015300        03 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
015400*      ESTADISTICAS DE CARRERA
015500     02 FS-JGESTA               PIC 9(02) VALUE ZEROES.
015600     02 FSE-JGESTA.
015700        03 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
015800        03 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
015900        03 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
016000*      LOGROS
016100     02 FS-JGLOGR               PIC 9(02) VALUE ZEROES.
016200     02 FSE-JGLOGR.
016300        03 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
016400        03 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
016500        03 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
016600*      PESOS DE PREFERENCIA
016700     02 FS-JGPREF               PIC 9(02) VALUE ZEROES.
016800     02 FSE-JGPREF.
016900        03 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
017000        03 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
017100        03 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
017200*      RESULTADO DE CLASIFICACION
017300     02 FS-JGCLAS               PIC 9(02) VALUE ZEROES.
017400     02 FSE-JGCLAS.
017500        03 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
017600        03 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
017700        03 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
017800*      BITACORA
017900     02 FS-JGAUDI               PIC 9(02) VALUE ZEROES.
018000     02 FSE-JGAUDI.
018100        03 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
018200        03 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
018300        03 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
018400*      LISTADO IMPRESO
018500     02 FS-JGLIST               PIC 9(02) VALUE ZEROES.
018600     02 FSE-JGLIST.
018700        03 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
018800        03 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
018900        03 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
019000*      VARIABLES RUTINA DE FSE
019100     02 PROGRAMA                PIC X(08) VALUE SPACES.
019200     02 ARCHIVO                 PIC X(08) VALUE SPACES.
019300     02 ACCION                  PIC X(10) VALUE SPACES.
019400     02 LLAVE                   PIC X(32) VALUE SPACES.
019500     02 FILLER                  PIC X(04) VALUE SPACES.
019600******************************************************************
019700*                       INTERRUPTORES DE CONTROL                 *
019800******************************************************************
019900 01  WKS-FLAGS.
020000     02 WKS-FIN-JGMAES           PIC 9(01) VALUE ZEROES.
020100        88 FIN-JGMAES                      VALUE 1.
020200     02 WKS-TIENE-ESTADISTICAS   PIC 9(01) VALUE ZEROES.
020300        88 CON-ESTADISTICAS                VALUE 1.
020400     02 WKS-TIENE-LOGROS         PIC 9(01) VALUE ZEROES.
020500        88 CON-LOGROS                      VALUE 1.
020600     02 FILLER                   PIC X(05) VALUE SPACES.
020700******************************************************************
020800*               C O N T A D O R E S   D E   C O N T R O L        *
020900******************************************************************
021000 01  WKS-CONTADORES.
021100     02 WKS-LEIDOS               PIC 9(05) COMP.
021200     02 WKS-CALIFICADOS          PIC 9(05) COMP.
021300     02 WKS-ESCRITOS             PIC 9(03) COMP.
021400     02 WKS-TOTAL-JUGADORES      PIC 9(03) COMP.
021500     02 WKS-TOPE-SALIDA          PIC 9(03) COMP.
021600     02 FILLER                   PIC X(05) VALUE SPACES.
021700******************************************************************
021800*               S U B I N D I C E S   D E   T R A B A J O        *
021900******************************************************************
022000 01  WKS-SUBINDICES.
022100     02 WKS-I                    PIC 9(03) COMP.
022200     02 WKS-J                    PIC 9(03) COMP.
022300     02 WKS-K                    PIC 9(03) COMP.
022400     02 WKS-MIN-POS               PIC 9(03) COMP.
022500     02 WKS-MAX-POS               PIC 9(03) COMP.
022600     02 WKS-DEST-IDX              PIC 9(03) COMP.
022700     02 WKS-COD-ESTAD             PIC 9(02) COMP.
022800     02 WKS-RANGO-PROMEDIO        PIC 9(03)V9(01) COMP.
022900     02 FILLER                    PIC X(05) VALUE SPACES.
023000******************************************************************
023100*          P E S O S   D E   L A   C O R R I D A                 *
023200******************************************************************
023300 01  WKS-PESOS-NORM.
023400     02 WKS-PESO-NORM             PIC 9(01)V9(04) OCCURS 6 TIMES.
023500     02 FILLER                    PIC X(05) VALUE SPACES.
023600 77  WKS-SUMA-PESOS                PIC 9(01)V9(04) VALUE ZEROES.
023700******************************************************************
023800*        T A B L A   D E   R A N G O S (POR ESTADISTICA)         *
023900******************************************************************
024000 01  WKS-TABLA-RANGOS.
024100     02 WKS-RANGO-ENTRADA OCCURS 500 TIMES.
024200        03 WKS-TR-INDICE          PIC 9(03) COMP.
024300        03 WKS-TR-VALOR           PIC 9(07)V9(04).
024400        03 WKS-TR-PERCENTIL       PIC 9(03)V9(04).
024500     02 FILLER                    PIC X(05) VALUE SPACES.
024600 01  WKS-RANGO-AUX.
024700     02 WKS-TR-INDICE-AUX         PIC 9(03) COMP.
024800     02 WKS-TR-VALOR-AUX          PIC 9(07)V9(04).
024900     02 WKS-TR-PERCENTIL-AUX      PIC 9(03)V9(04).
025000     02 FILLER                    PIC X(05) VALUE SPACES.
025100******************************************************************
025200*   T A B L A   D E   J U G A D O R E S   C A L I F I C A D O S  *
025300*   (CAPACIDAD PARAMETRIZADA A 500 POR EL VOLUMEN HISTORICO DE   *
025400*    JUGADORES DE LA LIGA; VER BITACORA 18/11/2002)              *
025500******************************************************************
025600 01  WKS-TABLA-JUGADORES.
025700     02 TJ-ENTRADA OCCURS 500 TIMES.
025800        03 TJ-PLAYER-ID          PIC 9(06).
025900        03 TJ-NOMBRE             PIC X(30).
026000        03 TJ-NOMBRE-R REDEFINES TJ-NOMBRE.
026100           04 TJ-APELLIDO        PIC X(15).
026200           04 TJ-NOMBRE-PILA     PIC X(15).
026300        03 TJ-PPG                PIC 9(03)V9(01).
026400        03 TJ-FG-PCT             PIC 9(01)V9(03).
026500        03 TJ-APG                PIC 9(02)V9(01).
026600        03 TJ-RPG                PIC 9(02)V9(01).
026700        03 TJ-SPG                PIC 9(01)V9(01).
026800        03 TJ-BPG                PIC 9(01)V9(01).
026900        03 TJ-PARTIDOS           PIC 9(05).
027000        03 TJ-TOTAL-PUNTOS       PIC 9(06).
027100        03 TJ-CAMPEONATOS        PIC 9(02).
027200        03 TJ-FINALES            PIC 9(02).
027300        03 TJ-MVP                PIC 9(02).
027400        03 TJ-ALL-STAR           PIC 9(02).
027500        03 TJ-PCT-PPG            PIC 9(03)V9(04).
027600        03 TJ-PCT-FG             PIC 9(03)V9(04).
027700        03 TJ-PCT-APG            PIC 9(03)V9(04).
027800        03 TJ-PCT-RPG            PIC 9(03)V9(04).
027900        03 TJ-PCT-SPG            PIC 9(03)V9(04).
028000        03 TJ-PCT-BPG            PIC 9(03)V9(04).
028100        03 TJ-PCT-PARTIDOS       PIC 9(03)V9(04).
028200        03 TJ-PCT-PUNTOS         PIC 9(03)V9(04).
028300        03 TJ-PCT-CAMP           PIC 9(03)V9(04).
028400        03 TJ-PCT-FINALES        PIC 9(03)V9(04).
028500        03 TJ-PCT-MVP            PIC 9(03)V9(04).
028600        03 TJ-PCT-ALLSTAR        PIC 9(03)V9(04).
028700        03 TJ-PUNT-OFENSIVO      PIC 9(03)V9(04).
028800        03 TJ-PUNT-DEFENSIVO     PIC 9(03)V9(04).
028900        03 TJ-PUNT-LONGEVIDAD    PIC 9(03)V9(04).
029000        03 TJ-PUNT-EQUIPO        PIC 9(03)V9(04).
029100        03 TJ-PUNT-EFICIENCIA    PIC 9(03)V9(04).
029200        03 TJ-PUNT-PICO          PIC 9(03)V9(04).
029300        03 TJ-PUNT-TOTAL         PIC 9(03)V9(04).
029400     02 FILLER                    PIC X(05) VALUE SPACES.
029500 01  WKS-JUGADOR-AUX.
029600     02 TJA-PLAYER-ID            PIC 9(06).
029700     02 TJA-NOMBRE               PIC X(30).
029800     02 TJA-PPG                  PIC 9(03)V9(01).
029900     02 TJA-FG-PCT               PIC 9(01)V9(03).
030000     02 TJA-APG                  PIC 9(02)V9(01).
030100     02 TJA-RPG                  PIC 9(02)V9(01).
030200     02 TJA-SPG                  PIC 9(01)V9(01).
030300     02 TJA-BPG                  PIC 9(01)V9(01).
030400     02 TJA-PARTIDOS             PIC 9(05).
030500     02 TJA-TOTAL-PUNTOS         PIC 9(06).
030600     02 TJA-CAMPEONATOS          PIC 9(02).
030700     02 TJA-FINALES              PIC 9(02).
030800     02 TJA-MVP                  PIC 9(02).
030900     02 TJA-ALL-STAR             PIC 9(02).
031000     02 TJA-PCT-PPG              PIC 9(03)V9(04).
031100     02 TJA-PCT-FG               PIC 9(03)V9(04).
031200     02 TJA-PCT-APG              PIC 9(03)V9(04).
031300     02 TJA-PCT-RPG              PIC 9(03)V9(04).
031400     02 TJA-PCT-SPG              PIC 9(03)V9(04).
031500     02 TJA-PCT-BPG              PIC 9(03)V9(04).
031600     02 TJA-PCT-PARTIDOS         PIC 9(03)V9(04).
031700     02 TJA-PCT-PUNTOS           PIC 9(03)V9(04).
031800     02 TJA-PCT-CAMP             PIC 9(03)V9(04).
031900     02 TJA-PCT-FINALES          PIC 9(03)V9(04).
032000     02 TJA-PCT-MVP              PIC 9(03)V9(04).
032100     02 TJA-PCT-ALLSTAR          PIC 9(03)V9(04).
032200     02 TJA-PUNT-OFENSIVO        PIC 9(03)V9(04).
032300     02 TJA-PUNT-DEFENSIVO       PIC 9(03)V9(04).
032400     02 TJA-PUNT-LONGEVIDAD      PIC 9(03)V9(04).
032500     02 TJA-PUNT-EQUIPO          PIC 9(03)V9(04).
032600     02 TJA-PUNT-EFICIENCIA      PIC 9(03)V9(04).
032700     02 TJA-PUNT-PICO            PIC 9(03)V9(04).
032800     02 TJA-PUNT-TOTAL           PIC 9(03)V9(04).
032900     02 FILLER                   PIC X(05) VALUE SPACES.
033000******************************************************************
033100*     A U X I L I A R E S   D E   B I T A C O R A                *
033200******************************************************************
033300 77  WKS-FECHA-HORA-FIN            PIC X(19) VALUE SPACES.
033400 01  WKS-FECHA-SISTEMA.
033500     02 WKS-FECHA-AAAAMMDD          PIC 9(08).
033600 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
033700     02 WKS-FS-AAAA                 PIC 9(04).
033800     02 WKS-FS-MM                   PIC 9(02).
033900     02 WKS-FS-DD                   PIC 9(02).
034000 01  WKS-HORA-SISTEMA.
034100     02 WKS-HORA-HHMMSSCC           PIC 9(08).
034200 01  WKS-HORA-SISTEMA-R REDEFINES WKS-HORA-SISTEMA.
034300     02 WKS-HS-HH                   PIC 9(02).
034400     02 WKS-HS-MM                   PIC 9(02).
034500     02 WKS-HS-SS                   PIC 9(02).
034600     02 WKS-HS-CC                   PIC 9(02).
034700******************************************************************
034800*               M A S C A R A   D E   S A L I D A                *
034900******************************************************************
035000 77  WKS-MASCARA                  PIC Z,ZZZ,ZZ9 VALUE ZEROES.
035100******************************************************************
035200*          A R E A S   D E L   L I S T A D O   I M P R E S O     *
035300******************************************************************
035400 01  JGLIS-ENCAB-1.
035500     02 FILLER                  PIC X(01) VALUE SPACE.
035600     02 FILLER               PIC X(17) VALUE 'NBA GOAT RANKING'.
035700     02 FILLER                  PIC X(03) VALUE SPACE.
035800     02 FILLER                  PIC X(08) VALUE 'SESSION '.
035900     02 JGLIS-ENC1-SESSION       PIC X(36).
036000     02 FILLER                  PIC X(67) VALUE SPACE.
036100 01  JGLIS-ENCAB-2.
036200     02 FILLER                  PIC X(01) VALUE SPACE.
036300     02 FILLER                  PIC X(05) VALUE 'PESOS'.
036400     02 FILLER                  PIC X(02) VALUE SPACE.
036500     02 FILLER                  PIC X(04) VALUE 'OFE:'.
036600     02 JGLIS-ENC2-OFE          PIC ZZ9.9.
036700     02 FILLER                  PIC X(02) VALUE SPACE.
036800     02 FILLER                  PIC X(04) VALUE 'DEF:'.
036900     02 JGLIS-ENC2-DEF          PIC ZZ9.9.
037000     02 FILLER                  PIC X(02) VALUE SPACE.
037100     02 FILLER                  PIC X(04) VALUE 'LON:'.
037200     02 JGLIS-ENC2-LON          PIC ZZ9.9.
037300     02 FILLER                  PIC X(02) VALUE SPACE.
037400     02 FILLER                  PIC X(05) VALUE 'EQUI:'.
037500     02 JGLIS-ENC2-EQU          PIC ZZ9.9.
037600     02 FILLER                  PIC X(02) VALUE SPACE.
037700     02 FILLER                  PIC X(04) VALUE 'EFI:'.
037800     02 JGLIS-ENC2-EFI          PIC ZZ9.9.
037900     02 FILLER                  PIC X(02) VALUE SPACE.
038000     02 FILLER                  PIC X(05) VALUE 'PICO:'.
038100     02 JGLIS-ENC2-PIC          PIC ZZ9.9.
038200     02 FILLER                  PIC X(58) VALUE SPACE.
038300 01  JGLIS-ENCAB-3.
038400     02 FILLER                  PIC X(01) VALUE SPACE.
038500     02 FILLER                  PIC X(04) VALUE 'RANK'.
038600     02 FILLER                  PIC X(03) VALUE SPACE.
038700     02 FILLER                  PIC X(25) VALUE 'PLAYER NAME'.
038800     02 FILLER                  PIC X(03) VALUE SPACE.
038900     02 FILLER                  PIC X(06) VALUE 'TOTAL '.
039000     02 FILLER                  PIC X(03) VALUE SPACE.
039100     02 FILLER                  PIC X(04) VALUE ' OFF'.
039200     02 FILLER                  PIC X(04) VALUE ' DEF'.
039300     02 FILLER                  PIC X(04) VALUE ' LON'.
039400     02 FILLER                  PIC X(05) VALUE ' TEAM'.
039500     02 FILLER                  PIC X(04) VALUE ' EFF'.
039600     02 FILLER                  PIC X(05) VALUE ' PEAK'.
039700     02 FILLER                  PIC X(61) VALUE SPACE.
039800 01  JGLIS-DETALLE.
039900     02 FILLER                  PIC X(01) VALUE SPACE.
040000     02 JGLIS-DET-RANK          PIC ZZ9.
040100     02 FILLER                  PIC X(02) VALUE SPACE.
040200     02 JGLIS-DET-NOMBRE        PIC X(25).
040300     02 FILLER                  PIC X(02) VALUE SPACE.
040400     02 JGLIS-DET-TOTAL         PIC ZZ9.99.
040500     02 FILLER                  PIC X(03) VALUE SPACE.
040600     02 JGLIS-DET-OFENSIVO      PIC ZZ9.99.
040700     02 FILLER                  PIC X(02) VALUE SPACE.
040800     02 JGLIS-DET-DEFENSIVO     PIC ZZ9.99.
040900     02 FILLER                  PIC X(02) VALUE SPACE.
041000     02 JGLIS-DET-LONGEVIDAD    PIC ZZ9.99.
041100     02 FILLER                  PIC X(02) VALUE SPACE.
041200     02 JGLIS-DET-EQUIPO        PIC ZZ9.99.
041300     02 FILLER                  PIC X(02) VALUE SPACE.
041400     02 JGLIS-DET-EFICIENCIA    PIC ZZ9.99.
041500     02 FILLER                  PIC X(02) VALUE SPACE.
041600     02 JGLIS-DET-PICO          PIC ZZ9.99.
041700     02 FILLER                  PIC X(44) VALUE SPACE.
041800 01  JGLIS-TRAILER.
041900     02 FILLER                  PIC X(01) VALUE SPACE.
042000     02 FILLER            PIC X(18) VALUE 'JUGADORES LEIDOS: '.
042100     02 JGLIS-TRL-LEIDOS        PIC ZZZ9.
042200     02 FILLER                  PIC X(03) VALUE SPACE.
042300     02 FILLER                  PIC X(22) VALUE
042400                                    'JUGADORES CALIFICADOS:'.
042500     02 JGLIS-TRL-CALIF         PIC ZZZ9.
042600     02 FILLER                  PIC X(03) VALUE SPACE.
042700     02 FILLER                  PIC X(20) VALUE
042800                                    'JUGADORES GRABADOS: '.
042900     02 JGLIS-TRL-GRABADOS      PIC ZZZ9.
043000     02 FILLER                  PIC X(53) VALUE SPACE.
043100******************************************************************
043200 PROCEDURE DIVISION.
043300******************************************************************
043400*               S E C C I O N    P R I N C I P A L
043500******************************************************************
043600 000-PRINCIPAL SECTION.
043700     PERFORM 100-APERTURA-ARCHIVOS
043800     PERFORM 110-LEE-PREFERENCIAS
043900     PERFORM 200-CARGA-JUGADORES UNTIL FIN-JGMAES
044000     PERFORM 300-NORMALIZA-PESOS
044100     PERFORM 400-CALCULA-PERCENTILES
044200     PERFORM 500-CALCULA-PUNTAJES
044300     PERFORM 600-ORDENA-JUGADORES
044400     PERFORM 700-ESCRIBE-RESULTADOS
044500     PERFORM 750-ESCRIBE-AUDITORIA
044600     PERFORM 800-TOTALES-CONTROL
044700     PERFORM 900-CIERRA-ARCHIVOS
044800     STOP RUN.
044900 000-PRINCIPAL-E. EXIT.
045000
045100******************************************************************
045200*                A P E R T U R A   D E   A R C H I V O S         *
045300******************************************************************
045400 100-APERTURA-ARCHIVOS SECTION.
045500     MOVE 'EEDR5001' TO PROGRAMA
045600     OPEN INPUT  JGMAES JGESTA JGLOGR JGPREF
045700          OUTPUT JGCLAS JGAUDI JGLIST
045800     IF FS-JGMAES NOT = 0
045900        MOVE 'OPEN'   TO ACCION
046000        MOVE SPACES   TO LLAVE
046100        MOVE 'JGMAES' TO ARCHIVO
046200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
046300                              FS-JGMAES, FSE-JGMAES
046400        DISPLAY '>>> ERROR AL ABRIR JGMAES <<<' UPON CONSOLE
046500        MOVE 91 TO RETURN-CODE
046600        STOP RUN
046700     END-IF
046800     IF FS-JGESTA NOT = 0
046900        MOVE 'OPEN'   TO ACCION
047000        MOVE SPACES   TO LLAVE
047100        MOVE 'JGESTA' TO ARCHIVO
047200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
047300                              FS-JGESTA, FSE-JGESTA
047400        DISPLAY '>>> ERROR AL ABRIR JGESTA <<<' UPON CONSOLE
047500        MOVE 91 TO RETURN-CODE
047600        STOP RUN
047700     END-IF
047800     IF FS-JGLOGR NOT = 0
047900        MOVE 'OPEN'   TO ACCION
048000        MOVE SPACES   TO LLAVE
048100        MOVE 'JGLOGR' TO ARCHIVO
048200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
048300                              FS-JGLOGR, FSE-JGLOGR
048400        DISPLAY '>>> ERROR AL ABRIR JGLOGR <<<' UPON CONSOLE
048500        MOVE 91 TO RETURN-CODE
048600        STOP RUN
048700     END-IF
048800     IF FS-JGPREF NOT = 0
048900        MOVE 'OPEN'   TO ACCION
049000        MOVE SPACES   TO LLAVE
049100        MOVE 'JGPREF' TO ARCHIVO
049200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
049300                              FS-JGPREF, FSE-JGPREF
049400        DISPLAY '>>> ERROR AL ABRIR JGPREF <<<' UPON CONSOLE
049500        MOVE 91 TO RETURN-CODE
049600        STOP RUN
049700     END-IF
049800     MOVE ZEROES TO WKS-LEIDOS WKS-CALIFICADOS WKS-ESCRITOS
049900                     WKS-TOTAL-JUGADORES.
050000 100-APERTURA-ARCHIVOS-E. EXIT.
050100
050200******************************************************************
050300*         L E C T U R A   D E   P R E F E R E N C I A S          *
050400*    14/09/1988 JMOR - DEFAULT DE 0.500 CUANDO EL PESO VIENE EN  *
050500*    CERO (USUARIO NO RESPONDIO LA PREGUNTA DE PONDERACION)      *
050600******************************************************************
050700 110-LEE-PREFERENCIAS SECTION.
050800     READ JGPREF
050900       AT END
051000          MOVE SPACES TO JGPF-REGISTRO
051100     END-READ
051200     PERFORM 111-DEFAULT-UN-PESO
051300             VARYING WKS-I FROM 1 BY 1
051400             UNTIL WKS-I > 6.
051500 110-LEE-PREFERENCIAS-E. EXIT.
051600
051700 111-DEFAULT-UN-PESO SECTION.
051800     IF JGPF-PESO-TABLA (WKS-I) = ZEROES
051900        MOVE .500 TO JGPF-PESO-TABLA (WKS-I)
052000     END-IF.
052100 111-DEFAULT-UN-PESO-E. EXIT.
052200
052300******************************************************************
052400*  C A R G A   D E   J U G A D O R E S   C A L I F I C A D O S   *
052500******************************************************************
052600 200-CARGA-JUGADORES SECTION.
052700     PERFORM 205-LEE-JGMAES
052800     IF NOT FIN-JGMAES
052900        ADD 1 TO WKS-LEIDOS
053000        PERFORM 210-BUSCA-ESTADISTICAS
053100        PERFORM 220-BUSCA-LOGROS
053200        IF CON-ESTADISTICAS AND CON-LOGROS
053300                       AND JGES-PARTIDOS-JUGADOS >= 20
053400           PERFORM 230-AGREGA-JUGADOR
053500        END-IF
053600     END-IF.
053700 200-CARGA-JUGADORES-E. EXIT.
053800
053900 205-LEE-JGMAES SECTION.
054000     READ JGMAES NEXT RECORD
054100       AT END
054200          MOVE 1 TO WKS-FIN-JGMAES
054300     END-READ.
054400 205-LEE-JGMAES-E. EXIT.
054500
054600 210-BUSCA-ESTADISTICAS SECTION.
054700     MOVE JGMAE-PLAYER-ID TO JGES-PLAYER-ID
054800     MOVE 0 TO WKS-TIENE-ESTADISTICAS
054900     READ JGESTA
055000       INVALID KEY
055100          CONTINUE
055200       NOT INVALID KEY
055300          MOVE 1 TO WKS-TIENE-ESTADISTICAS
055400     END-READ.
055500 210-BUSCA-ESTADISTICAS-E. EXIT.
055600
055700 220-BUSCA-LOGROS SECTION.
055800     MOVE JGMAE-PLAYER-ID TO JGLO-PLAYER-ID
055900     MOVE 0 TO WKS-TIENE-LOGROS
056000     READ JGLOGR
056100       INVALID KEY
056200          CONTINUE
056300       NOT INVALID KEY
056400          MOVE 1 TO WKS-TIENE-LOGROS
056500     END-READ.
056600 220-BUSCA-LOGROS-E. EXIT.
056700
056800 230-AGREGA-JUGADOR SECTION.
056900     ADD 1 TO WKS-TOTAL-JUGADORES
057000     ADD 1 TO WKS-CALIFICADOS
057100     MOVE JGMAE-PLAYER-ID   TO TJ-PLAYER-ID
057200                                 (WKS-TOTAL-JUGADORES)
057300     MOVE JGMAE-NOMBRE-COMPLETO
057400                            TO TJ-NOMBRE
057500                                 (WKS-TOTAL-JUGADORES)
057600     MOVE JGES-PUNTOS-POR-JUEGO
057700                            TO TJ-PPG
057800                                 (WKS-TOTAL-JUGADORES)
057900     MOVE JGES-PORC-TIRO-CAMPO
058000                            TO TJ-FG-PCT
058100                                 (WKS-TOTAL-JUGADORES)
058200     MOVE JGES-ASISTENC-POR-JUEGO
058300                            TO TJ-APG
058400                                 (WKS-TOTAL-JUGADORES)
058500     MOVE JGES-REBOTES-POR-JUEGO
058600                            TO TJ-RPG
058700                                 (WKS-TOTAL-JUGADORES)
058800     MOVE JGES-ROBOS-POR-JUEGO
058900                            TO TJ-SPG
059000                                 (WKS-TOTAL-JUGADORES)
059100     MOVE JGES-BLOQUEOS-POR-JUEGO
059200                            TO TJ-BPG
059300                                 (WKS-TOTAL-JUGADORES)
059400     MOVE JGES-PARTIDOS-JUGADOS
059500                            TO TJ-PARTIDOS
059600                                 (WKS-TOTAL-JUGADORES)
059700     MOVE JGES-TOTAL-PUNTOS
059800                            TO TJ-TOTAL-PUNTOS
059900                                 (WKS-TOTAL-JUGADORES)
060000     MOVE JGLO-CAMPEONATOS  TO TJ-CAMPEONATOS
060100                                 (WKS-TOTAL-JUGADORES)
060200     MOVE JGLO-APARIC-FINALES
060300                            TO TJ-FINALES
060400                                 (WKS-TOTAL-JUGADORES)
060500     MOVE JGLO-PREMIOS-MVP  TO TJ-MVP
060600                                 (WKS-TOTAL-JUGADORES)
060700     MOVE JGLO-SELEC-ALL-STAR
060800                            TO TJ-ALL-STAR
060900                                 (WKS-TOTAL-JUGADORES).
061000 230-AGREGA-JUGADOR-E. EXIT.
061100
061200******************************************************************
061300*   N O R M A L I Z A C I O N   D E   P E S O S   D E   L A      *
061400*            C O R R I D A (VER BITACORA 15/06/1994)             *
061500******************************************************************
061600 300-NORMALIZA-PESOS SECTION.
061700     MOVE ZEROES TO WKS-SUMA-PESOS
061800     PERFORM 310-SUMA-UN-PESO
061900             VARYING WKS-I FROM 1 BY 1
062000             UNTIL WKS-I > 6
062100     IF WKS-SUMA-PESOS = ZEROES
062200        MOVE 1 TO WKS-SUMA-PESOS
062300     END-IF
062400     PERFORM 320-NORMALIZA-UN-PESO
062500             VARYING WKS-I FROM 1 BY 1
062600             UNTIL WKS-I > 6.
062700 300-NORMALIZA-PESOS-E. EXIT.
062800
062900 310-SUMA-UN-PESO SECTION.
063000     ADD JGPF-PESO-TABLA (WKS-I) TO WKS-SUMA-PESOS.
063100 310-SUMA-UN-PESO-E. EXIT.
063200
063300 320-NORMALIZA-UN-PESO SECTION.
063400     COMPUTE WKS-PESO-NORM (WKS-I) ROUNDED =
063500             JGPF-PESO-TABLA (WKS-I) / WKS-SUMA-PESOS.
063600 320-NORMALIZA-UN-PESO-E. EXIT.
063700
063800******************************************************************
063900*   C A L C U L O   D E   P E R C E N T I L E S   P O R          *
064000*   R A N G O   P R O M E D I O   ( V E R   B I T A C O R A      *
064100*   0 3 / 0 5 / 1 9 9 0 ) . D O C E   E S T A D I S T I C A S :  *
064200*   01=PPG 02=FG% 03=APG 04=RPG 05=SPG 06=BPG 07=PARTIDOS        *
064300*   08=PUNTOS 09=CAMPEONATOS 10=FINALES 11=MVP 12=ALL-STAR       *
064400******************************************************************
064500 400-CALCULA-PERCENTILES SECTION.
064600     PERFORM 405-PROCESA-UNA-ESTADISTICA
064700             VARYING WKS-COD-ESTAD FROM 1 BY 1
064800             UNTIL WKS-COD-ESTAD > 12.
064900 400-CALCULA-PERCENTILES-E. EXIT.
065000
065100 405-PROCESA-UNA-ESTADISTICA SECTION.
065200     PERFORM 410-CARGA-VALORES
065300     PERFORM 420-ORDENA-VALORES
065400     PERFORM 430-ASIGNA-PERCENTILES
065500     PERFORM 440-GUARDA-PERCENTILES.
065600 405-PROCESA-UNA-ESTADISTICA-E. EXIT.
065700
065800 410-CARGA-VALORES SECTION.
065900     PERFORM 411-CARGA-UN-VALOR
066000             VARYING WKS-I FROM 1 BY 1
066100             UNTIL WKS-I > WKS-TOTAL-JUGADORES.
066200 410-CARGA-VALORES-E. EXIT.
066300
066400 411-CARGA-UN-VALOR SECTION.
066500     MOVE WKS-I TO WKS-TR-INDICE (WKS-I)
066600     EVALUATE WKS-COD-ESTAD
066700        WHEN 01 MOVE TJ-PPG          (WKS-I)
066800                TO WKS-TR-VALOR (WKS-I)
066900        WHEN 02 MOVE TJ-FG-PCT       (WKS-I)
067000                TO WKS-TR-VALOR (WKS-I)
067100        WHEN 03 MOVE TJ-APG          (WKS-I)
067200                TO WKS-TR-VALOR (WKS-I)
067300        WHEN 04 MOVE TJ-RPG          (WKS-I)
067400                TO WKS-TR-VALOR (WKS-I)
067500        WHEN 05 MOVE TJ-SPG          (WKS-I)
067600                TO WKS-TR-VALOR (WKS-I)
067700        WHEN 06 MOVE TJ-BPG          (WKS-I)
067800                TO WKS-TR-VALOR (WKS-I)
067900        WHEN 07 MOVE TJ-PARTIDOS     (WKS-I)
068000                TO WKS-TR-VALOR (WKS-I)
068100        WHEN 08 MOVE TJ-TOTAL-PUNTOS (WKS-I)
068200                TO WKS-TR-VALOR (WKS-I)
068300        WHEN 09 MOVE TJ-CAMPEONATOS  (WKS-I)
068400                TO WKS-TR-VALOR (WKS-I)
068500        WHEN 10 MOVE TJ-FINALES      (WKS-I)
068600                TO WKS-TR-VALOR (WKS-I)
068700        WHEN 11 MOVE TJ-MVP          (WKS-I)
068800                TO WKS-TR-VALOR (WKS-I)
068900        WHEN 12 MOVE TJ-ALL-STAR     (WKS-I)
069000                TO WKS-TR-VALOR (WKS-I)
069100     END-EVALUATE.
069200 411-CARGA-UN-VALOR-E. EXIT.
069300
069400******************************************************************
069500*  O R D E N A   I N D I C E S   P O R   I N T E R C A M B I O   *
069600*       (IDEA TOMADA DEL BUSCADOR DE TABLAS DEL SEMILLERO        *
069700*                           DE CLASES)                           *
069800******************************************************************
069900 420-ORDENA-VALORES SECTION.
070000     PERFORM 421-BUSCA-Y-COLOCA
070100             VARYING WKS-I FROM 1 BY 1
070200             UNTIL WKS-I > WKS-TOTAL-JUGADORES.
070300 420-ORDENA-VALORES-E. EXIT.
070400
070500 421-BUSCA-Y-COLOCA SECTION.
070600     MOVE WKS-I TO WKS-MIN-POS
070700     PERFORM 422-BUSCA-MENOR
070800             VARYING WKS-J FROM WKS-I BY 1
070900             UNTIL WKS-J > WKS-TOTAL-JUGADORES
071000     IF WKS-MIN-POS NOT = WKS-I
071100        MOVE WKS-RANGO-ENTRADA (WKS-I)
071200                                  TO WKS-RANGO-AUX
071300        MOVE WKS-RANGO-ENTRADA (WKS-MIN-POS)
071400                                  TO WKS-RANGO-ENTRADA (WKS-I)
071500        MOVE WKS-RANGO-AUX
071600                          TO WKS-RANGO-ENTRADA (WKS-MIN-POS)
071700     END-IF.
071800 421-BUSCA-Y-COLOCA-E. EXIT.
071900
072000 422-BUSCA-MENOR SECTION.
072100     IF WKS-TR-VALOR (WKS-J) < WKS-TR-VALOR (WKS-MIN-POS)
072200        MOVE WKS-J TO WKS-MIN-POS
072300     END-IF.
072400 422-BUSCA-MENOR-E. EXIT.
072500
072600******************************************************************
072700*   A S I G N A C I O N   D E L   R A N G O   P R O M E D I O    *
072800*              A LOS EMPATES (BITACORA 03/05/1990)               *
072900******************************************************************
073000 430-ASIGNA-PERCENTILES SECTION.
073100     MOVE 1 TO WKS-I
073200     PERFORM 431-PROCESA-BLOQUE
073300             UNTIL WKS-I > WKS-TOTAL-JUGADORES.
073400 430-ASIGNA-PERCENTILES-E. EXIT.
073500
073600 431-PROCESA-BLOQUE SECTION.
073700     MOVE WKS-I TO WKS-J
073800     PERFORM 432-EXTIENDE-BLOQUE
073900             UNTIL WKS-J >= WKS-TOTAL-JUGADORES
074000                OR WKS-TR-VALOR (WKS-J + 1) NOT =
074100                   WKS-TR-VALOR (WKS-I)
074200     COMPUTE WKS-RANGO-PROMEDIO ROUNDED =
074300             (WKS-I + WKS-J) / 2
074400     PERFORM 433-APLICA-PERCENTIL
074500             VARYING WKS-K FROM WKS-I BY 1
074600             UNTIL WKS-K > WKS-J
074700     COMPUTE WKS-I = WKS-J + 1.
074800 431-PROCESA-BLOQUE-E. EXIT.
074900
075000 432-EXTIENDE-BLOQUE SECTION.
075100     ADD 1 TO WKS-J.
075200 432-EXTIENDE-BLOQUE-E. EXIT.
075300
075400 433-APLICA-PERCENTIL SECTION.
075500     COMPUTE WKS-TR-PERCENTIL (WKS-K) ROUNDED =
075600             (WKS-RANGO-PROMEDIO / WKS-TOTAL-JUGADORES) * 100.
075700 433-APLICA-PERCENTIL-E. EXIT.
075800
075900 440-GUARDA-PERCENTILES SECTION.
076000     PERFORM 441-GUARDA-UN-PERCENTIL
076100             VARYING WKS-K FROM 1 BY 1
076200             UNTIL WKS-K > WKS-TOTAL-JUGADORES.
076300 440-GUARDA-PERCENTILES-E. EXIT.
076400
076500 441-GUARDA-UN-PERCENTIL SECTION.
076600     MOVE WKS-TR-INDICE (WKS-K) TO WKS-DEST-IDX
076700     EVALUATE WKS-COD-ESTAD
076800        WHEN 01 MOVE WKS-TR-PERCENTIL (WKS-K)
076900                            TO TJ-PCT-PPG      (WKS-DEST-IDX)
077000        WHEN 02 MOVE WKS-TR-PERCENTIL (WKS-K)
077100                            TO TJ-PCT-FG       (WKS-DEST-IDX)
077200        WHEN 03 MOVE WKS-TR-PERCENTIL (WKS-K)
077300                            TO TJ-PCT-APG      (WKS-DEST-IDX)
077400        WHEN 04 MOVE WKS-TR-PERCENTIL (WKS-K)
077500                            TO TJ-PCT-RPG      (WKS-DEST-IDX)
077600        WHEN 05 MOVE WKS-TR-PERCENTIL (WKS-K)
077700                            TO TJ-PCT-SPG      (WKS-DEST-IDX)
077800        WHEN 06 MOVE WKS-TR-PERCENTIL (WKS-K)
077900                            TO TJ-PCT-BPG      (WKS-DEST-IDX)
078000        WHEN 07 MOVE WKS-TR-PERCENTIL (WKS-K)
078100                            TO TJ-PCT-PARTIDOS (WKS-DEST-IDX)
078200        WHEN 08 MOVE WKS-TR-PERCENTIL (WKS-K)
078300                            TO TJ-PCT-PUNTOS   (WKS-DEST-IDX)
078400        WHEN 09 MOVE WKS-TR-PERCENTIL (WKS-K)
078500                            TO TJ-PCT-CAMP     (WKS-DEST-IDX)
078600        WHEN 10 MOVE WKS-TR-PERCENTIL (WKS-K)
078700                            TO TJ-PCT-FINALES  (WKS-DEST-IDX)
078800        WHEN 11 MOVE WKS-TR-PERCENTIL (WKS-K)
078900                            TO TJ-PCT-MVP      (WKS-DEST-IDX)
079000        WHEN 12 MOVE WKS-TR-PERCENTIL (WKS-K)
079100                            TO TJ-PCT-ALLSTAR  (WKS-DEST-IDX)
079200     END-EVALUATE.
079300 441-GUARDA-UN-PERCENTIL-E. EXIT.
079400
079500******************************************************************
079600*        C A L C U L O   D E   P U N T A J E S                   *
079700*             P O R   C A T E G O R I A                          *
079800*   (BITACORA 14/09/1988 Y 03/05/1990)                           *
079900******************************************************************
080000 500-CALCULA-PUNTAJES SECTION.
080100     PERFORM 510-CALCULA-UN-JUGADOR
080200             VARYING WKS-I FROM 1 BY 1
080300             UNTIL WKS-I > WKS-TOTAL-JUGADORES.
080400 500-CALCULA-PUNTAJES-E. EXIT.
080500
080600 510-CALCULA-UN-JUGADOR SECTION.
080700     COMPUTE TJ-PUNT-OFENSIVO (WKS-I) ROUNDED =
080800             (TJ-PCT-PPG    (WKS-I) * 0.4) +
080900             (TJ-PCT-FG     (WKS-I) * 0.2) +
081000             (TJ-PCT-APG    (WKS-I) * 0.2) +
081100             (TJ-PCT-PUNTOS (WKS-I) * 0.2)
081200     COMPUTE TJ-PUNT-DEFENSIVO (WKS-I) ROUNDED =
081300             (TJ-PCT-SPG (WKS-I) * 0.3) +
081400             (TJ-PCT-BPG (WKS-I) * 0.3) +
081500             (TJ-PCT-RPG (WKS-I) * 0.4)
081600     MOVE TJ-PCT-PARTIDOS (WKS-I) TO TJ-PUNT-LONGEVIDAD (WKS-I)
081700     COMPUTE TJ-PUNT-EQUIPO (WKS-I) ROUNDED =
081800             (TJ-PCT-CAMP    (WKS-I) * 0.7) +
081900             (TJ-PCT-FINALES (WKS-I) * 0.3)
082000     COMPUTE TJ-PUNT-EFICIENCIA (WKS-I) ROUNDED =
082100             TJ-PCT-PPG (WKS-I) * (TJ-PCT-FG (WKS-I) / 100)
082200     COMPUTE TJ-PUNT-PICO (WKS-I) ROUNDED =
082300             (TJ-PCT-MVP     (WKS-I) * 0.6) +
082400             (TJ-PCT-ALLSTAR (WKS-I) * 0.4)
082500     COMPUTE TJ-PUNT-TOTAL (WKS-I) ROUNDED =
082600         (TJ-PUNT-OFENSIVO   (WKS-I) * WKS-PESO-NORM (1)) +
082700         (TJ-PUNT-DEFENSIVO  (WKS-I) * WKS-PESO-NORM (2)) +
082800         (TJ-PUNT-LONGEVIDAD (WKS-I) * WKS-PESO-NORM (3)) +
082900         (TJ-PUNT-EQUIPO     (WKS-I) * WKS-PESO-NORM (4)) +
083000         (TJ-PUNT-EFICIENCIA (WKS-I) * WKS-PESO-NORM (5)) +
083100         (TJ-PUNT-PICO       (WKS-I) * WKS-PESO-NORM (6)).
083200 510-CALCULA-UN-JUGADOR-E. EXIT.
083300
083400******************************************************************
083500*   O R D E N   D E S C E N D E N T E   P O R   P U N T A J E    *
083600*   T O T A L   ( E M P A T E S   C O N S E R V A N   E L        *
083700*   O R D E N   D E   L L E G A D A )                            *
083800******************************************************************
083900 600-ORDENA-JUGADORES SECTION.
084000     PERFORM 610-COLOCA-MAYOR
084100             VARYING WKS-I FROM 1 BY 1
084200             UNTIL WKS-I > WKS-TOTAL-JUGADORES.
084300 600-ORDENA-JUGADORES-E. EXIT.
084400
084500 610-COLOCA-MAYOR SECTION.
084600     MOVE WKS-I TO WKS-MAX-POS
084700     PERFORM 611-BUSCA-MAYOR
084800             VARYING WKS-J FROM WKS-I BY 1
084900             UNTIL WKS-J > WKS-TOTAL-JUGADORES
085000     IF WKS-MAX-POS NOT = WKS-I
085100        MOVE TJ-ENTRADA (WKS-I)       TO WKS-JUGADOR-AUX
085200        MOVE TJ-ENTRADA (WKS-MAX-POS) TO TJ-ENTRADA (WKS-I)
085300        MOVE WKS-JUGADOR-AUX           TO TJ-ENTRADA (WKS-MAX-POS)
085400     END-IF.
085500 610-COLOCA-MAYOR-E. EXIT.
085600
085700 611-BUSCA-MAYOR SECTION.
085800     IF TJ-PUNT-TOTAL (WKS-J) > TJ-PUNT-TOTAL (WKS-MAX-POS)
085900        MOVE WKS-J TO WKS-MAX-POS
086000     END-IF.
086100 611-BUSCA-MAYOR-E. EXIT.
086200
086300******************************************************************
086400*   E S C R I T U R A   D E L   R E S U L T A D O   ( T O P E    *
086500*             DE 100 REGISTROS (BITACORA 09/07/2006)             *
086600******************************************************************
086700 700-ESCRIBE-RESULTADOS SECTION.
086800     PERFORM 701-IMPRIME-ENCABEZADOS
086900     IF WKS-TOTAL-JUGADORES > 100
087000        MOVE 100 TO WKS-TOPE-SALIDA
087100     ELSE
087200        MOVE WKS-TOTAL-JUGADORES TO WKS-TOPE-SALIDA
087300     END-IF
087400     PERFORM 710-ESCRIBE-UN-JUGADOR
087500             VARYING WKS-I FROM 1 BY 1
087600             UNTIL WKS-I > WKS-TOPE-SALIDA.
087700 700-ESCRIBE-RESULTADOS-E. EXIT.
087800
087900 701-IMPRIME-ENCABEZADOS SECTION.
088000     MOVE JGPF-SESSION-ID TO JGLIS-ENC1-SESSION
088100     WRITE JGLIS-LINEA FROM JGLIS-ENCAB-1 AFTER ADVANCING C01
088200     COMPUTE JGLIS-ENC2-OFE = WKS-PESO-NORM (1) * 100
088300     COMPUTE JGLIS-ENC2-DEF = WKS-PESO-NORM (2) * 100
088400     COMPUTE JGLIS-ENC2-LON = WKS-PESO-NORM (3) * 100
088500     COMPUTE JGLIS-ENC2-EQU = WKS-PESO-NORM (4) * 100
088600     COMPUTE JGLIS-ENC2-EFI = WKS-PESO-NORM (5) * 100
088700     COMPUTE JGLIS-ENC2-PIC = WKS-PESO-NORM (6) * 100
088800     WRITE JGLIS-LINEA FROM JGLIS-ENCAB-2 AFTER ADVANCING 1
088900     WRITE JGLIS-LINEA FROM JGLIS-ENCAB-3 AFTER ADVANCING 2.
089000 701-IMPRIME-ENCABEZADOS-E. EXIT.
089100
089200 710-ESCRIBE-UN-JUGADOR SECTION.
089300     INITIALIZE JGCL-REGISTRO
089400     MOVE WKS-I                      TO JGCL-RANK
089500     MOVE TJ-PLAYER-ID (WKS-I)       TO JGCL-PLAYER-ID
089600     MOVE TJ-NOMBRE    (WKS-I)       TO JGCL-NOMBRE-COMPLETO
089700     COMPUTE JGCL-PUNTAJE-TOTAL      ROUNDED =
089800             TJ-PUNT-TOTAL      (WKS-I)
089900     COMPUTE JGCL-PUNTAJE-OFENSIVO   ROUNDED =
090000             TJ-PUNT-OFENSIVO   (WKS-I)
090100     COMPUTE JGCL-PUNTAJE-DEFENSIVO  ROUNDED =
090200             TJ-PUNT-DEFENSIVO  (WKS-I)
090300     COMPUTE JGCL-PUNTAJE-LONGEVIDAD ROUNDED =
090400             TJ-PUNT-LONGEVIDAD (WKS-I)
090500     COMPUTE JGCL-PUNTAJE-EQUIPO     ROUNDED =
090600             TJ-PUNT-EQUIPO     (WKS-I)
090700     COMPUTE JGCL-PUNTAJE-EFICIENCIA ROUNDED =
090800             TJ-PUNT-EFICIENCIA (WKS-I)
090900     COMPUTE JGCL-PUNTAJE-PICO       ROUNDED =
091000             TJ-PUNT-PICO       (WKS-I)
091100     WRITE JGCL-REGISTRO
091200     IF FS-JGCLAS NOT = 0
091300        DISPLAY 'ERROR AL GRABAR JGCLAS, STATUS: ' FS-JGCLAS
091400     ELSE
091500        ADD 1 TO WKS-ESCRITOS
091600     END-IF
091700     PERFORM 720-ESCRIBE-LINEA-REPORTE.
091800 710-ESCRIBE-UN-JUGADOR-E. EXIT.
091900
092000 720-ESCRIBE-LINEA-REPORTE SECTION.
092100     MOVE WKS-I                      TO JGLIS-DET-RANK
092200     MOVE TJ-NOMBRE (WKS-I)          TO JGLIS-DET-NOMBRE
092300     MOVE JGCL-PUNTAJE-TOTAL         TO JGLIS-DET-TOTAL
092400     MOVE JGCL-PUNTAJE-OFENSIVO      TO JGLIS-DET-OFENSIVO
092500     MOVE JGCL-PUNTAJE-DEFENSIVO     TO JGLIS-DET-DEFENSIVO
092600     MOVE JGCL-PUNTAJE-LONGEVIDAD    TO JGLIS-DET-LONGEVIDAD
092700     MOVE JGCL-PUNTAJE-EQUIPO        TO JGLIS-DET-EQUIPO
092800     MOVE JGCL-PUNTAJE-EFICIENCIA    TO JGLIS-DET-EFICIENCIA
092900     MOVE JGCL-PUNTAJE-PICO          TO JGLIS-DET-PICO
093000     WRITE JGLIS-LINEA FROM JGLIS-DETALLE AFTER ADVANCING 1.
093100 720-ESCRIBE-LINEA-REPORTE-E. EXIT.
093200
093300******************************************************************
093400*        E S C R I T U R A   D E   L A   B I T A C O R A         *
093500******************************************************************
093600 750-ESCRIBE-AUDITORIA SECTION.
093700     INITIALIZE JGAU-REGISTRO
093800     MOVE JGPF-SESSION-ID       TO JGAU-SESSION-ID
093900     MOVE JGPF-PESOS            TO JGAU-PESOS-SOLICITADOS
094000     MOVE JGPF-ERA-PREFERIDA    TO JGAU-ERA-PREFERIDA
094100     MOVE WKS-ESCRITOS          TO JGAU-JUGADORES-CLASIFICADOS
094200     ACCEPT WKS-FECHA-AAAAMMDD  FROM DATE YYYYMMDD
094300     ACCEPT WKS-HORA-HHMMSSCC   FROM TIME
094400     STRING WKS-FECHA-AAAAMMDD  DELIMITED BY SIZE
094500            WKS-HORA-HHMMSSCC   DELIMITED BY SIZE
094600            INTO WKS-FECHA-HORA-FIN
094700     END-STRING
094800     MOVE WKS-FECHA-HORA-FIN    TO JGAU-FECHA-HORA-FIN
094900     WRITE JGAU-REGISTRO
095000     IF FS-JGAUDI NOT = 0
095100        DISPLAY 'ERROR AL GRABAR JGAUDI, STATUS: ' FS-JGAUDI
095200     END-IF.
095300 750-ESCRIBE-AUDITORIA-E. EXIT.
095400
095500******************************************************************
095600*              T O T A L E S   D E   C O N T R O L               *
095700******************************************************************
095800 800-TOTALES-CONTROL SECTION.
095900     MOVE WKS-LEIDOS      TO JGLIS-TRL-LEIDOS
096000     MOVE WKS-CALIFICADOS TO JGLIS-TRL-CALIF
096100     MOVE WKS-ESCRITOS    TO JGLIS-TRL-GRABADOS
096200     WRITE JGLIS-LINEA FROM JGLIS-TRAILER AFTER ADVANCING 2
096300     DISPLAY '******************************************'
096400     MOVE WKS-LEIDOS      TO WKS-MASCARA
096500     DISPLAY 'JUGADORES LEIDOS:           ' WKS-MASCARA
096600     MOVE WKS-CALIFICADOS TO WKS-MASCARA
096700     DISPLAY 'JUGADORES CALIFICADOS:      ' WKS-MASCARA
096800     MOVE WKS-ESCRITOS    TO WKS-MASCARA
096900     DISPLAY 'JUGADORES CLASIFICADOS:     ' WKS-MASCARA
097000     DISPLAY '******************************************'.
097100 800-TOTALES-CONTROL-E. EXIT.
097200
097300******************************************************************
097400*                C I E R R E   D E   A R C H I V O S             *
097500******************************************************************
097600 900-CIERRA-ARCHIVOS SECTION.
097700     CLOSE JGMAES JGESTA JGLOGR JGPREF JGCLAS JGAUDI JGLIST.
097800 900-CIERRA-ARCHIVOS-E. EXIT.
