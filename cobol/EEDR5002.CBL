000100******************************************************************
000200* FECHA       : 19/03/1987                                       *
000300* PROGRAMADOR : J. MORALES (JMOR)                                *
000400* APLICACION  : SEMILLERO DEPORTIVO - ESTADISTICA HISTORICA      *
000500* PROGRAMA    : EEDR5002                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CALIFICA LOS CANDIDATOS A JUGADOR GOAT RECIBIDOS *
000800*             : DE LA LIGA, ACUMULA SUS TEMPORADAS, APLICA LOS   *
000900*             : FILTROS DE ELEGIBILIDAD Y DA DE ALTA LOS QUE     *
001000*             : CALIFICAN EN EL MAESTRO DE JUGADORES             *
001100* ARCHIVOS    : JGCAN=S                                          *
001200*             : JGMAES=M,JGESTA=A,JGLOGR=A                       *
001300* ACCION (ES) : S=CONSULTA SECUENCIAL, M=MANTENIMIENTO, A=ALTA   *
001400* PROGRAMA(S) : NINGUNO                                          *
001500* CANAL       : BATCH NOCTURNO, PREVIO A EEDR5001                *
001600* INSTALADO   : DD/MM/AAAA                                       *
001700* BPM/RATIONAL: 301143                                           *
001800* NOMBRE      : CALIFICACION DE CANDIDATOS A GOAT                *
001900******************************************************************
002000*        C A L I F I C A C I O N   D E   C A N D I D A T O S
002100******************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.                     EEDR5002.
002400 AUTHOR.                         JORGE MORALES.
002500 INSTALLATION.                   CENTRO DE COMPUTO - DEPARTAMENTO
002600                                  DE SISTEMAS APLICATIVOS.
002700 DATE-WRITTEN.                   19/03/1987.
002800 DATE-COMPILED.
002900 SECURITY.                       CONFIDENCIAL - USO INTERNO DEL
003000                                  DEPARTAMENTO DE SISTEMAS.
003100******************************************************************
003200*                    B I T A C O R A   D E   C A M B I O S       *
003300******************************************************************
003400* 19/03/1987  JMOR  VERSION ORIGINAL. FILTRO UNICO DE JUEGOS >=  *
003500*                   400, SIN CONTROL DE DUPLICADOS.              *
003600* 02/06/1989  JMOR  SE AGREGA VERIFICACION DE NBA-ID DUPLICADO   *
003700*                   CONTRA EL MAESTRO ANTES DE CALIFICAR.        *
003800* 17/02/1992  PEDR  SE AGREGAN LOS FILTROS DE TEMPORADAS >= 10   *
003900*                   Y PROMEDIO DE PUNTOS >= 10.0 POR CARRERA.    *
004000* 30/08/1995  PEDR  SE DERIVAN LOS PORCENTAJES DE TIRO DESDE LOS *
004100*                   TOTALES ACUMULADOS, NO DEL PROMEDIO DE CADA  *
004200*                   TEMPORADA (AJUSTE SOLICITADO POR ESTADISTICA)*
004300* 03/02/1999  EEDR  AJUSTE Y2K: FECHA DE CARGA DEL MAESTRO A 4   *
004400*                   DIGITOS DE ANIO.                             *
004500* 14/10/2004  EEDR  SE AGREGA EL CONTEO DE RECHAZOS POR MOTIVO A *
004600*                   LAS ESTADISTICAS DE CONTROL DE FIN DE CORRIDA*
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.                IBM-370.
005100 OBJECT-COMPUTER.                IBM-370.
005200 SPECIAL-NAMES.
005300     C01                   IS TOP-OF-FORM
005400     CLASS CLASE-NUMERICA  IS '0' THRU '9'
005500     UPSI-0.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800*--------------------------------------------------------------*
005900*   ARCHIVO DE CANDIDATOS RECIBIDO DE LA LIGA                  *
006000*--------------------------------------------------------------*
006100     SELECT JGCAN ASSIGN TO JGCAN
006200            ORGANIZATION  IS SEQUENTIAL
006300            ACCESS        IS SEQUENTIAL
006400            FILE STATUS   IS FS-JGCAN
006500                             FSE-JGCAN.
006600*--------------------------------------------------------------*
006700*   MAESTRO DE JUGADORES - MANTENIMIENTO (ALTA Y VERIFICACION  *
006800*   DE DUPLICADO POR LLAVE ALTERNA JGMAE-NBA-ID)                *
006900*--------------------------------------------------------------*
007000     SELECT JGMAES ASSIGN TO JGMAES
007100            ORGANIZATION  IS INDEXED
007200            ACCESS        IS DYNAMIC
007300            RECORD KEY    IS JGMAE-PLAYER-ID
007400            ALTERNATE RECORD KEY IS JGMAE-NBA-ID
007500            FILE STATUS   IS FS-JGMAES
007600                             FSE-JGMAES.
007700*--------------------------------------------------------------*
007800*   ANEXOS DEL MAESTRO - ALTA POR LLAVE                        *
007900*--------------------------------------------------------------*
008000     SELECT JGESTA ASSIGN TO JGESTA
008100            ORGANIZATION  IS INDEXED
008200            ACCESS        IS RANDOM
008300            RECORD KEY    IS JGES-PLAYER-ID
008400            FILE STATUS   IS FS-JGESTA
008500                             FSE-JGESTA.
008600
008700     SELECT JGLOGR ASSIGN TO JGLOGR
008800            ORGANIZATION  IS INDEXED
008900            ACCESS        IS RANDOM
009000            RECORD KEY    IS JGLO-PLAYER-ID
009100            FILE STATUS   IS FS-JGLOGR
009200                             FSE-JGLOGR.
009300
009400 DATA DIVISION.
009500 FILE SECTION.
009600******************************************************************
009700*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
009800******************************************************************
009900*   CANDIDATOS DE LA LIGA, CABECERA + DETALLE DE TEMPORADA
010000 FD  JGCAN.
010100     COPY JGCAN01.
010200*   MAESTRO DE JUGADORES
010300 FD  JGMAES.
010400     COPY JGMAE01.
010500*   ESTADISTICAS DE CARRERA
010600 FD  JGESTA.
010700     COPY JGEST01.
010800*   LOGROS Y RECONOCIMIENTOS
010900 FD  JGLOGR.
011000     COPY JGLOG01.
011100
011200 WORKING-STORAGE SECTION.
011300******************************************************************
011400*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
011500******************************************************************
011600 01  WKS-FS-STATUS.
011700     02 FS-JGCAN                PIC 9(02) VALUE ZEROES.
011800     02 FSE-JGCAN.
011900        03 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
012000        03 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
012100        03 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
012200     02 FS-JGMAES               PIC 9(02) VALUE ZEROES.
012300     02 FSE-JGMAES.
012400        03 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
012500        03 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
012600        03 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
012700     02 FS-JGESTA               PIC 9(02) VALUE ZEROES.
012800     02 FSE-JGESTA.
012900        03 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
013000        03 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
013100        03 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
013200     02 FS-JGLOGR               PIC 9(02) VALUE ZEROES.
013300     02 FSE-JGLOGR.
013400        03 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
013500        03 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
013600        03 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
013700*      VARIABLES RUTINA DE FSE
013800     02 PROGRAMA                PIC X(08) VALUE SPACES.
013900     02 ARCHIVO                 PIC X(08) VALUE SPACES.
014000     02 ACCION                  PIC X(10) VALUE SPACES.
014100     02 LLAVE                   PIC X(32) VALUE SPACES.
014200     02 FILLER                  PIC X(05) VALUE SPACES.
014300******************************************************************
014400*                       INTERRUPTORES DE CONTROL                 *
014500******************************************************************
014600 01  WKS-FLAGS.
014700     02 WKS-FIN-JGCAN            PIC 9(01) VALUE ZEROES.
014800        88 FIN-JGCAN                       VALUE 1.
014900     02 WKS-FIN-BARRIDO-MAES     PIC 9(01) VALUE ZEROES.
015000        88 FIN-BARRIDO-MAES                VALUE 1.
015100     02 WKS-ES-DUPLICADO         PIC 9(01) VALUE ZEROES.
015200        88 ES-DUPLICADO                    VALUE 1.
015300     02 WKS-ES-ELEGIBLE          PIC 9(01) VALUE ZEROES.
015400        88 ES-ELEGIBLE                     VALUE 1.
015500     02 FILLER                   PIC X(05) VALUE SPACES.
015600******************************************************************
015700*               C O N T A D O R E S   D E   C O N T R O L        *
015800******************************************************************
015900 01  WKS-CONTADORES.
016000     02 WKS-CANDIDATOS-LEIDOS    PIC 9(05) COMP.
016100     02 WKS-CALIFICADOS          PIC 9(05) COMP.
016200     02 WKS-DUPLICADOS           PIC 9(05) COMP.
016300     02 WKS-RECHAZO-JUEGOS       PIC 9(05) COMP.
016400     02 WKS-RECHAZO-TEMPORADAS   PIC 9(05) COMP.
016500     02 WKS-RECHAZO-PPG          PIC 9(05) COMP.
016600     02 WKS-TEMPORADA-ACTUAL     PIC 9(02) COMP.
016700     02 WKS-PROX-PLAYER-ID       PIC 9(06) COMP.
016800     02 FILLER                   PIC X(05) VALUE SPACES.
016900******************************************************************
017000*        A C U M U L A D O R E S   D E   T E M P O R A D A S     *
017100******************************************************************
017200 01  WKS-ACUMULADORES.
017300     02 WKS-ACUM-JUEGOS          PIC 9(07) COMP.
017400     02 WKS-ACUM-PUNTOS          PIC 9(07) COMP.
017500     02 WKS-ACUM-REBOTES         PIC 9(07) COMP.
017600     02 WKS-ACUM-ASISTENCIAS     PIC 9(07) COMP.
017700     02 WKS-ACUM-ROBOS           PIC 9(07) COMP.
017800     02 WKS-ACUM-BLOQUEOS        PIC 9(07) COMP.
017900     02 WKS-ACUM-FGM             PIC 9(07) COMP.
018000     02 WKS-ACUM-FGA             PIC 9(07) COMP.
018100     02 WKS-ACUM-FG3M            PIC 9(07) COMP.
018200     02 WKS-ACUM-FG3A            PIC 9(07) COMP.
018300     02 WKS-ACUM-FTM             PIC 9(07) COMP.
018400     02 WKS-ACUM-FTA             PIC 9(07) COMP.
018500     02 FILLER                   PIC X(05) VALUE SPACES.
018600*    VISTA EN TABLA DE LOS 12 ACUMULADORES (BITACORA 30/08/1995)
018700 01  WKS-ACUMULADORES-R REDEFINES WKS-ACUMULADORES.
018800     02 WKS-ACUM-TABLA           PIC 9(07) COMP OCCURS 12 TIMES.
018900     02 FILLER                   PIC X(05).
019000******************************************************************
019100*        D A T O S   D E   C A B E C E R A   R E T E N I D O S   *
019200******************************************************************
019300 01  WKS-CABECERA-RETENIDA.
019400     02 WKS-CAB-NBA-ID           PIC 9(08).
019500     02 WKS-CAB-NOMBRE           PIC X(30).
019600     02 WKS-CAB-NOMBRE-R REDEFINES WKS-CAB-NOMBRE.
019700        03 WKS-CAB-APELLIDO      PIC X(15).
019800        03 WKS-CAB-NOMBRE-PILA   PIC X(15).
019900     02 WKS-CAB-ACTIVO           PIC X(01).
020000     02 WKS-CAB-TEMPORADAS       PIC 9(02) COMP.
020100     02 WKS-CAB-CAMPEONATOS      PIC 9(02) COMP.
020200     02 WKS-CAB-APARIC-FINALES   PIC 9(02) COMP.
020300     02 WKS-CAB-PREMIOS-MVP      PIC 9(02) COMP.
020400     02 WKS-CAB-MVP-FINALES      PIC 9(02) COMP.
020500     02 WKS-CAB-SELEC-ALL-STAR   PIC 9(02) COMP.
020600     02 WKS-CAB-ALL-NBA-PRIMERO  PIC 9(02) COMP.
020700     02 WKS-CAB-IND-SALON        PIC X(01).
020800     02 FILLER                   PIC X(05) VALUE SPACES.
020900******************************************************************
021000*        P R O M E D I O S   Y   P O R C E N T A J E S           *
021100*            D E R I V A D O S (BITACORA 30/08/1995)             *
021200******************************************************************
021300 77  WKS-DIVISOR-JUEGOS          PIC 9(07) COMP.
021400 77  WKS-DIVISOR-FGA             PIC 9(07) COMP.
021500 77  WKS-DIVISOR-FG3A            PIC 9(07) COMP.
021600 77  WKS-DIVISOR-FTA             PIC 9(07) COMP.
021700 77  WKS-PPG-DERIVADO             PIC 9(03)V9(01).
021800 77  WKS-RPG-DERIVADO             PIC 9(02)V9(01).
021900 77  WKS-APG-DERIVADO             PIC 9(02)V9(01).
022000 77  WKS-SPG-DERIVADO             PIC 9(01)V9(01).
022100 77  WKS-BPG-DERIVADO             PIC 9(01)V9(01).
022200 77  WKS-FG-PCT-DERIVADO          PIC 9(01)V9(03).
022300 77  WKS-FG3-PCT-DERIVADO         PIC 9(01)V9(03).
022400 77  WKS-FT-PCT-DERIVADO          PIC 9(01)V9(03).
022500******************************************************************
022600*     A U X I L I A R   D E   F E C H A   D E   C A R G A        *
022700******************************************************************
022800 01  WKS-FECHA-CARGA-HOY.
022900     02 WKS-FCH-AAAAMMDD          PIC 9(08) VALUE ZEROES.
023000 01  WKS-FECHA-CARGA-HOY-R REDEFINES WKS-FECHA-CARGA-HOY.
023100     02 WKS-FCH-AAAA              PIC 9(04).
023200     02 WKS-FCH-MM                PIC 9(02).
023300     02 WKS-FCH-DD                PIC 9(02).
023400******************************************************************
023500*     A U X I L I A R   D E   M A S C A R A   D E   S A L I D A  *
023600******************************************************************
023700 77  WKS-MASCARA                  PIC Z,ZZZ,ZZ9 VALUE ZEROES.
023800******************************************************************
023900 PROCEDURE DIVISION.
024000******************************************************************
024100*               S E C C I O N    P R I N C I P A L
024200******************************************************************
024300 000-PRINCIPAL SECTION.
024400     PERFORM 100-APERTURA-ARCHIVOS
024500     PERFORM 150-DETERMINA-PROXIMO-ID
024600     PERFORM 200-PROCESA-CANDIDATOS UNTIL FIN-JGCAN
024700     PERFORM 800-ESTADISTICAS
024800     PERFORM 900-CIERRA-ARCHIVOS
024900     STOP RUN.
025000 000-PRINCIPAL-E. EXIT.
025100
025200******************************************************************
025300*                A P E R T U R A   D E   A R C H I V O S         *
025400******************************************************************
025500 100-APERTURA-ARCHIVOS SECTION.
025600     MOVE 'EEDR5002' TO PROGRAMA
025700     OPEN INPUT JGCAN
025800     OPEN I-O   JGMAES JGESTA JGLOGR
025900     IF FS-JGCAN NOT = 0
026000        MOVE 'OPEN'   TO ACCION
026100        MOVE SPACES   TO LLAVE
026200        MOVE 'JGCAN'  TO ARCHIVO
026300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
026400                              FS-JGCAN, FSE-JGCAN
026500        DISPLAY '>>> ERROR AL ABRIR JGCAN <<<' UPON CONSOLE
026600        MOVE 91 TO RETURN-CODE
026700        STOP RUN
026800     END-IF
026900     IF FS-JGMAES NOT = 0
027000        MOVE 'OPEN'   TO ACCION
027100        MOVE SPACES   TO LLAVE
027200        MOVE 'JGMAES' TO ARCHIVO
027300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
027400                              FS-JGMAES, FSE-JGMAES
027500        DISPLAY '>>> ERROR AL ABRIR JGMAES <<<' UPON CONSOLE
027600        MOVE 91 TO RETURN-CODE
027700        STOP RUN
027800     END-IF
027900     IF FS-JGESTA NOT = 0
028000        MOVE 'OPEN'   TO ACCION
028100        MOVE SPACES   TO LLAVE
028200        MOVE 'JGESTA' TO ARCHIVO
028300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
028400                              FS-JGESTA, FSE-JGESTA
028500        DISPLAY '>>> ERROR AL ABRIR JGESTA <<<' UPON CONSOLE
028600        MOVE 91 TO RETURN-CODE
028700        STOP RUN
028800     END-IF
028900     IF FS-JGLOGR NOT = 0
029000        MOVE 'OPEN'   TO ACCION
029100        MOVE SPACES   TO LLAVE
029200        MOVE 'JGLOGR' TO ARCHIVO
029300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
029400                              FS-JGLOGR, FSE-JGLOGR
029500        DISPLAY '>>> ERROR AL ABRIR JGLOGR <<<' UPON CONSOLE
029600        MOVE 91 TO RETURN-CODE
029700        STOP RUN
029800     END-IF
029900     MOVE ZEROES TO WKS-CANDIDATOS-LEIDOS WKS-CALIFICADOS
030000                     WKS-DUPLICADOS       WKS-RECHAZO-JUEGOS
030100                     WKS-RECHAZO-TEMPORADAS WKS-RECHAZO-PPG
030200     ACCEPT WKS-FECHA-CARGA-HOY FROM DATE YYYYMMDD.
030300 100-APERTURA-ARCHIVOS-E. EXIT.
030400
030500******************************************************************
030600*   D E T E R M I N A   E L   P R O X I M O   N U M E R O   D E  *
030700*   J U G A D O R   A   A S I G N A R   ( B A R R I D O   D E L  *
030800*   M A E S T R O   E N   B U S C A   D E L   M A Y O R )        *
030900******************************************************************
031000 150-DETERMINA-PROXIMO-ID SECTION.
031100     MOVE ZEROES TO WKS-PROX-PLAYER-ID
031200     PERFORM 151-LEE-UN-MAESTRO UNTIL FIN-BARRIDO-MAES.
031300 150-DETERMINA-PROXIMO-ID-E. EXIT.
031400
031500 151-LEE-UN-MAESTRO SECTION.
031600     READ JGMAES NEXT RECORD
031700       AT END
031800          MOVE 1 TO WKS-FIN-BARRIDO-MAES
031900       NOT AT END
032000          IF JGMAE-PLAYER-ID > WKS-PROX-PLAYER-ID
032100             MOVE JGMAE-PLAYER-ID TO WKS-PROX-PLAYER-ID
032200          END-IF
032300     END-READ.
032400 151-LEE-UN-MAESTRO-E. EXIT.
032500
032600******************************************************************
032700*           P R O C E S O   D E L   C A N D I D A T O            *
032800*               (CABECERA + DETALLES DE TEMPORADA)               *
032900******************************************************************
033000 200-PROCESA-CANDIDATOS SECTION.
033100     PERFORM 205-LEE-REGISTRO-CANDIDATO
033200     IF NOT FIN-JGCAN
033300        IF JGCA-ES-CABECERA
033400           PERFORM 206-RETIENE-CABECERA
033500           PERFORM 220-ACUMULA-TEMPORADAS
033600           PERFORM 210-VERIFICA-DUPLICADO
033700           IF NOT ES-DUPLICADO
033800              PERFORM 230-VALIDA-ELEGIBILIDAD
033900              IF ES-ELEGIBLE
034000                 PERFORM 240-DERIVA-PROMEDIOS
034100                 PERFORM 250-ESCRIBE-MAESTROS
034200                 ADD 1 TO WKS-CALIFICADOS
034300              END-IF
034400           ELSE
034500              ADD 1 TO WKS-DUPLICADOS
034600           END-IF
034700        END-IF
034800     END-IF.
034900 200-PROCESA-CANDIDATOS-E. EXIT.
035000
035100 205-LEE-REGISTRO-CANDIDATO SECTION.
035200     READ JGCAN
035300       AT END
035400          MOVE 1 TO WKS-FIN-JGCAN
035500     END-READ.
035600 205-LEE-REGISTRO-CANDIDATO-E. EXIT.
035700
035800 206-RETIENE-CABECERA SECTION.
035900     ADD 1 TO WKS-CANDIDATOS-LEIDOS
036000     MOVE JGCA-NBA-ID          TO WKS-CAB-NBA-ID
036100     MOVE JGCA-NOMBRE-COMPLETO TO WKS-CAB-NOMBRE
036200     MOVE JGCA-INDICADOR-ACTIVO
036300                               TO WKS-CAB-ACTIVO
036400     MOVE JGCA-TEMPORADA-CONTEO
036500                               TO WKS-CAB-TEMPORADAS
036600     MOVE JGCA-CAMPEONATOS     TO WKS-CAB-CAMPEONATOS
036700     MOVE JGCA-APARIC-FINALES  TO WKS-CAB-APARIC-FINALES
036800     MOVE JGCA-PREMIOS-MVP     TO WKS-CAB-PREMIOS-MVP
036900     MOVE JGCA-MVP-FINALES     TO WKS-CAB-MVP-FINALES
037000     MOVE JGCA-SELEC-ALL-STAR  TO WKS-CAB-SELEC-ALL-STAR
037100     MOVE JGCA-ALL-NBA-PRIMERO TO WKS-CAB-ALL-NBA-PRIMERO
037200     MOVE JGCA-INDICADOR-SALON TO WKS-CAB-IND-SALON
037300     MOVE ZEROES TO WKS-ACUM-JUEGOS     WKS-ACUM-PUNTOS
037400                     WKS-ACUM-REBOTES   WKS-ACUM-ASISTENCIAS
037500                     WKS-ACUM-ROBOS     WKS-ACUM-BLOQUEOS
037600                     WKS-ACUM-FGM       WKS-ACUM-FGA
037700                     WKS-ACUM-FG3M      WKS-ACUM-FG3A
037800                     WKS-ACUM-FTM       WKS-ACUM-FTA.
037900 206-RETIENE-CABECERA-E. EXIT.
038000
038100******************************************************************
038200*     A C U M U L A   L O S   D E T A L L E S   D E   T E M P O *
038300*     R A D A   D E L   C A N D I D A T O   E N   T U R N O      *
038400******************************************************************
038500 220-ACUMULA-TEMPORADAS SECTION.
038600     PERFORM 221-ACUMULA-UNA-TEMPORADA
038700             VARYING WKS-TEMPORADA-ACTUAL FROM 1 BY 1
038800             UNTIL WKS-TEMPORADA-ACTUAL > WKS-CAB-TEMPORADAS.
038900 220-ACUMULA-TEMPORADAS-E. EXIT.
039000
039100 221-ACUMULA-UNA-TEMPORADA SECTION.
039200     PERFORM 205-LEE-REGISTRO-CANDIDATO
039300     IF NOT FIN-JGCAN AND JGCA-ES-DETALLE
039400        ADD JGCA-PARTIDOS          TO WKS-ACUM-JUEGOS
039500        ADD JGCA-PUNTOS            TO WKS-ACUM-PUNTOS
039600        ADD JGCA-REBOTES           TO WKS-ACUM-REBOTES
039700        ADD JGCA-ASISTENCIAS       TO WKS-ACUM-ASISTENCIAS
039800        ADD JGCA-ROBOS             TO WKS-ACUM-ROBOS
039900        ADD JGCA-BLOQUEOS          TO WKS-ACUM-BLOQUEOS
040000        ADD JGCA-TIROS-CAMPO-CONV  TO WKS-ACUM-FGM
040100        ADD JGCA-TIROS-CAMPO-INT   TO WKS-ACUM-FGA
040200        ADD JGCA-TRIPLES-CONV      TO WKS-ACUM-FG3M
040300        ADD JGCA-TRIPLES-INT       TO WKS-ACUM-FG3A
040400        ADD JGCA-TIROS-LIBRE-CONV  TO WKS-ACUM-FTM
040500        ADD JGCA-TIROS-LIBRE-INT   TO WKS-ACUM-FTA
040600     END-IF.
040700 221-ACUMULA-UNA-TEMPORADA-E. EXIT.
040800
040900******************************************************************
041000*       V E R I F I C A   N B A - I D   D U P L I C A D O        *
041100*                     (BITACORA 02/06/1989)                      *
041200******************************************************************
041300 210-VERIFICA-DUPLICADO SECTION.
041400     MOVE WKS-CAB-NBA-ID TO JGMAE-NBA-ID
041500     MOVE 0 TO WKS-ES-DUPLICADO
041600     READ JGMAES KEY IS JGMAE-NBA-ID
041700       INVALID KEY
041800          CONTINUE
041900       NOT INVALID KEY
042000          MOVE 1 TO WKS-ES-DUPLICADO
042100     END-READ.
042200 210-VERIFICA-DUPLICADO-E. EXIT.
042300
042400******************************************************************
042500*         F I L T R O S   D E   E L E G I B I L I D A D          *
042600*                     (BITACORA 17/02/1992)                      *
042700******************************************************************
042800 230-VALIDA-ELEGIBILIDAD SECTION.
042900     MOVE 1 TO WKS-ES-ELEGIBLE
043000     IF WKS-ACUM-JUEGOS < 400
043100        MOVE 0 TO WKS-ES-ELEGIBLE
043200        ADD 1 TO WKS-RECHAZO-JUEGOS
043300     END-IF
043400     IF WKS-CAB-TEMPORADAS < 10
043500        MOVE 0 TO WKS-ES-ELEGIBLE
043600        ADD 1 TO WKS-RECHAZO-TEMPORADAS
043700     END-IF
043800     IF WKS-ACUM-JUEGOS > 0
043900        COMPUTE WKS-PPG-DERIVADO ROUNDED =
044000                WKS-ACUM-PUNTOS / WKS-ACUM-JUEGOS
044100     ELSE
044200        MOVE ZEROES TO WKS-PPG-DERIVADO
044300     END-IF
044400     IF WKS-PPG-DERIVADO < 10.0
044500        MOVE 0 TO WKS-ES-ELEGIBLE
044600        ADD 1 TO WKS-RECHAZO-PPG
044700     END-IF.
044800 230-VALIDA-ELEGIBILIDAD-E. EXIT.
044900
045000******************************************************************
045100*   D E R I V A   P R O M E D I O S   Y   P O R C E N T A J E S  *
045200*   D E S D E   L O S   T O T A L E S   A C U M U L A D O S      *
045300*           (BITACORA 30/08/1995 - NUNCA DEL PROMEDIO            *
045400*                       DE CADA TEMPORADA)                       *
045500******************************************************************
045600 240-DERIVA-PROMEDIOS SECTION.
045700     IF WKS-ACUM-JUEGOS > 0
045800        MOVE WKS-ACUM-JUEGOS TO WKS-DIVISOR-JUEGOS
045900     ELSE
046000        MOVE 1 TO WKS-DIVISOR-JUEGOS
046100     END-IF
046200     COMPUTE WKS-RPG-DERIVADO ROUNDED =
046300             WKS-ACUM-REBOTES / WKS-DIVISOR-JUEGOS
046400     COMPUTE WKS-APG-DERIVADO ROUNDED =
046500             WKS-ACUM-ASISTENCIAS / WKS-DIVISOR-JUEGOS
046600     COMPUTE WKS-SPG-DERIVADO ROUNDED =
046700             WKS-ACUM-ROBOS / WKS-DIVISOR-JUEGOS
046800     COMPUTE WKS-BPG-DERIVADO ROUNDED =
046900             WKS-ACUM-BLOQUEOS / WKS-DIVISOR-JUEGOS
047000     IF WKS-ACUM-FGA > 0
047100        MOVE WKS-ACUM-FGA TO WKS-DIVISOR-FGA
047200        COMPUTE WKS-FG-PCT-DERIVADO ROUNDED =
047300                WKS-ACUM-FGM / WKS-DIVISOR-FGA
047400     ELSE
047500        MOVE ZEROES TO WKS-FG-PCT-DERIVADO
047600     END-IF
047700     IF WKS-ACUM-FG3A > 0
047800        MOVE WKS-ACUM-FG3A TO WKS-DIVISOR-FG3A
047900        COMPUTE WKS-FG3-PCT-DERIVADO ROUNDED =
048000                WKS-ACUM-FG3M / WKS-DIVISOR-FG3A
048100     ELSE
048200        MOVE ZEROES TO WKS-FG3-PCT-DERIVADO
048300     END-IF
048400     IF WKS-ACUM-FTA > 0
048500        MOVE WKS-ACUM-FTA TO WKS-DIVISOR-FTA
048600        COMPUTE WKS-FT-PCT-DERIVADO ROUNDED =
048700                WKS-ACUM-FTM / WKS-DIVISOR-FTA
048800     ELSE
048900        MOVE ZEROES TO WKS-FT-PCT-DERIVADO
049000     END-IF.
049100 240-DERIVA-PROMEDIOS-E. EXIT.
049200
049300******************************************************************
049400*     A L T A   D E L   J U G A D O R   C A L I F I C A D O      *
049500*  E N   M A E S T R O,  E S T A D I S T I C A S,  L O G R O S   *
049600******************************************************************
049700 250-ESCRIBE-MAESTROS SECTION.
049800     ADD 1 TO WKS-PROX-PLAYER-ID
049900     INITIALIZE JGMAE-REGISTRO
050000     MOVE WKS-PROX-PLAYER-ID  TO JGMAE-PLAYER-ID
050100     MOVE WKS-CAB-NBA-ID      TO JGMAE-NBA-ID
050200     MOVE WKS-CAB-NOMBRE      TO JGMAE-NOMBRE-COMPLETO
050300     MOVE WKS-CAB-ACTIVO      TO JGMAE-INDICADOR-ACTIVO
050400     MOVE WKS-FECHA-CARGA-HOY TO JGMAE-FECHA-CARGA
050500     WRITE JGMAE-REGISTRO
050600     IF FS-JGMAES NOT = 0
050700        DISPLAY 'ERROR AL GRABAR JGMAES, STATUS: ' FS-JGMAES
050800     END-IF
050900
051000     INITIALIZE JGES-REGISTRO
051100     MOVE WKS-PROX-PLAYER-ID    TO JGES-PLAYER-ID
051200     MOVE WKS-ACUM-JUEGOS       TO JGES-PARTIDOS-JUGADOS
051300     MOVE WKS-PPG-DERIVADO      TO JGES-PUNTOS-POR-JUEGO
051400     MOVE WKS-RPG-DERIVADO      TO JGES-REBOTES-POR-JUEGO
051500     MOVE WKS-APG-DERIVADO      TO JGES-ASISTENC-POR-JUEGO
051600     MOVE WKS-SPG-DERIVADO      TO JGES-ROBOS-POR-JUEGO
051700     MOVE WKS-BPG-DERIVADO      TO JGES-BLOQUEOS-POR-JUEGO
051800     MOVE WKS-FG-PCT-DERIVADO   TO JGES-PORC-TIRO-CAMPO
051900     MOVE WKS-FG3-PCT-DERIVADO  TO JGES-PORC-TRIPLES
052000     MOVE WKS-FT-PCT-DERIVADO   TO JGES-PORC-TIRO-LIBRE
052100     MOVE WKS-ACUM-PUNTOS       TO JGES-TOTAL-PUNTOS
052200     MOVE WKS-ACUM-REBOTES      TO JGES-TOTAL-REBOTES
052300     MOVE WKS-ACUM-ASISTENCIAS  TO JGES-TOTAL-ASISTENCIAS
052400     WRITE JGES-REGISTRO
052500     IF FS-JGESTA NOT = 0
052600        DISPLAY 'ERROR AL GRABAR JGESTA, STATUS: ' FS-JGESTA
052700     END-IF
052800
052900     INITIALIZE JGLO-REGISTRO
053000     MOVE WKS-PROX-PLAYER-ID    TO JGLO-PLAYER-ID
053100     MOVE WKS-CAB-CAMPEONATOS   TO JGLO-CAMPEONATOS
053200     MOVE WKS-CAB-APARIC-FINALES
053300                                TO JGLO-APARIC-FINALES
053400     MOVE WKS-CAB-PREMIOS-MVP   TO JGLO-PREMIOS-MVP
053500     MOVE WKS-CAB-MVP-FINALES   TO JGLO-MVP-FINALES
053600     MOVE WKS-CAB-SELEC-ALL-STAR
053700                                TO JGLO-SELEC-ALL-STAR
053800     MOVE WKS-CAB-ALL-NBA-PRIMERO
053900                                TO JGLO-ALL-NBA-PRIMERO
054000     MOVE WKS-CAB-IND-SALON     TO JGLO-INDICADOR-SALON
054100     WRITE JGLO-REGISTRO
054200     IF FS-JGLOGR NOT = 0
054300        DISPLAY 'ERROR AL GRABAR JGLOGR, STATUS: ' FS-JGLOGR
054400     END-IF.
054500 250-ESCRIBE-MAESTROS-E. EXIT.
054600
054700******************************************************************
054800*              T O T A L E S   D E   C O N T R O L               *
054900*           (BITACORA 14/10/2004: RECHAZOS POR MOTIVO)           *
055000******************************************************************
055100 800-ESTADISTICAS SECTION.
055200     DISPLAY '******************************************'
055300     MOVE WKS-CANDIDATOS-LEIDOS TO WKS-MASCARA
055400     DISPLAY 'CANDIDATOS LEIDOS:          ' WKS-MASCARA
055500     MOVE WKS-CALIFICADOS       TO WKS-MASCARA
055600     DISPLAY 'CANDIDATOS CALIFICADOS:     ' WKS-MASCARA
055700     MOVE WKS-DUPLICADOS        TO WKS-MASCARA
055800     DISPLAY 'RECHAZADOS - DUPLICADOS:    ' WKS-MASCARA
055900     MOVE WKS-RECHAZO-JUEGOS    TO WKS-MASCARA
056000     DISPLAY 'RECHAZADOS - JUEGOS < 400:  ' WKS-MASCARA
056100     MOVE WKS-RECHAZO-TEMPORADAS TO WKS-MASCARA
056200     DISPLAY 'RECHAZADOS - TEMPORADAS<10: ' WKS-MASCARA
056300     MOVE WKS-RECHAZO-PPG       TO WKS-MASCARA
056400     DISPLAY 'RECHAZADOS - PPG < 10.0:    ' WKS-MASCARA
056500     DISPLAY '******************************************'.
056600 800-ESTADISTICAS-E. EXIT.
056700
056800******************************************************************
056900*                C I E R R E   D E   A R C H I V O S             *
057000******************************************************************
057100 900-CIERRA-ARCHIVOS SECTION.
057200     CLOSE JGCAN JGMAES JGESTA JGLOGR.
057300 900-CIERRA-ARCHIVOS-E. EXIT.
