000100******************************************************************
000200*              C O P Y   J G A U D 0 1                           *
000300*    BITACORA DE CORRIDA - UN REGISTRO POR EJECUCION             *
000400*    LONGITUD DE REGISTRO : 094 BYTES                            *
000500******************************************************************
000600* FECHA       : 22/03/1987                                      *
000700* PROGRAMADOR : J. MORALES (JMOR)                                *
000800* DESCRIPCION : AMARRA LOS PESOS SOLICITADOS AL RESULTADO FINAL  *
000900******************************************************************
001000 01  JGAU-REGISTRO.
001100     02  JGAU-SESSION-ID              PIC X(36).
001200     02  JGAU-PESOS-SOLICITADOS.
001300         03  JGAU-PESO-OFENSIVO       PIC 9(01)V9(03).
001400         03  JGAU-PESO-DEFENSIVO      PIC 9(01)V9(03).
001500         03  JGAU-PESO-LONGEVIDAD     PIC 9(01)V9(03).
001600         03  JGAU-PESO-EXITO-EQUIPO   PIC 9(01)V9(03).
001700         03  JGAU-PESO-EFICIENCIA     PIC 9(01)V9(03).
001800         03  JGAU-PESO-PICO-CARRERA   PIC 9(01)V9(03).
001900     02  JGAU-ERA-PREFERIDA           PIC X(10).
002000     02  JGAU-JUGADORES-CLASIFICADOS  PIC 9(03).
002100     02  JGAU-FECHA-HORA-FIN          PIC X(19).
002200     02  FILLER                       PIC X(02).
