000100******************************************************************
000200*              C O P Y   J G C A N 0 1                           *
000300*    ARCHIVO DE CANDIDATOS A GOAT - CARGA/CALIFICACION           *
000400*    UN REGISTRO DE CABECERA SEGUIDO DE SUS REGISTROS DE         *
000500*    DETALLE POR TEMPORADA (SEGUN JGCA-TEMPORADA-CONTEO)         *
000600*    TIPO 1 = CABECERA     TIPO 2 = DETALLE DE TEMPORADA         *
000700*    LONGITUD DE REGISTRO : 065 BYTES                            *
000800******************************************************************
000900* FECHA       : 19/03/1987                                      *
001000* PROGRAMADOR : J. MORALES (JMOR)                                *
001100* DESCRIPCION : LAYOUT DE CARGA TOMADO DE LA IDEA DE REGISTROS   *
001200*               TIPIFICADOS USADA EN EL AREA DE SEMILLERO        *
001300******************************************************************
001400* 11/07/2007  EEDR  LA CABECERA TRAE AHORA LOS CONTEOS DE LOGROS *
001500*                   DEL CANDIDATO (VIENEN YA CONTADOS DESDE EL   *
001600*                   LOTE DE SCOUTING, NO SE DERIVAN AQUI)        *
001700******************************************************************
001800 01  JGCA-REGISTRO.
001900     02  JGCA-TIPO-REGISTRO           PIC 9(01).
002000         88  JGCA-ES-CABECERA                 VALUE 1.
002100         88  JGCA-ES-DETALLE                  VALUE 2.
002200     02  JGCA-AREA-DATOS               PIC X(64).
002300*
002400 01  JGCA-CABECERA REDEFINES JGCA-REGISTRO.
002500     02  JGCA-CAB-TIPO                PIC 9(01).
002600     02  JGCA-NBA-ID                   PIC 9(08).
002700     02  JGCA-NOMBRE-COMPLETO          PIC X(30).
002800     02  JGCA-INDICADOR-ACTIVO         PIC X(01).
002900     02  JGCA-TEMPORADA-CONTEO         PIC 9(02).
003000     02  JGCA-CAMPEONATOS              PIC 9(02).
003100     02  JGCA-APARIC-FINALES           PIC 9(02).
003200     02  JGCA-PREMIOS-MVP              PIC 9(02).
003300     02  JGCA-MVP-FINALES              PIC 9(02).
003400     02  JGCA-SELEC-ALL-STAR           PIC 9(02).
003500     02  JGCA-ALL-NBA-PRIMERO          PIC 9(02).
003600     02  JGCA-INDICADOR-SALON          PIC X(01).
003700         88  JGCA-EN-SALON-FAMA               VALUE 'Y'.
003800         88  JGCA-FUERA-SALON-FAMA            VALUE 'N'.
003900     02  FILLER                        PIC X(09).
004000*
004100 01  JGCA-DETALLE REDEFINES JGCA-REGISTRO.
004200     02  JGCA-DET-TIPO                PIC 9(01).
004300     02  JGCA-PARTIDOS                PIC 9(03).
004400     02  JGCA-PUNTOS                  PIC 9(05).
004500     02  JGCA-REBOTES                 PIC 9(05).
004600     02  JGCA-ASISTENCIAS             PIC 9(05).
004700     02  JGCA-ROBOS                   PIC 9(04).
004800     02  JGCA-BLOQUEOS                PIC 9(04).
004900     02  JGCA-TIROS-CAMPO-CONV        PIC 9(05).
005000     02  JGCA-TIROS-CAMPO-INT         PIC 9(05).
005100     02  JGCA-TRIPLES-CONV            PIC 9(05).
005200     02  JGCA-TRIPLES-INT             PIC 9(05).
005300     02  JGCA-TIROS-LIBRE-CONV        PIC 9(05).
005400     02  JGCA-TIROS-LIBRE-INT         PIC 9(05).
005500     02  FILLER                       PIC X(08).
