000100******************************************************************
000200*              C O P Y   J G C L A 0 1                           *
000300*    RESULTADO DE CLASIFICACION - HASTA 100 JUGADORES            *
000400*    LONGITUD DE REGISTRO : 080 BYTES                            *
000500******************************************************************
000600* FECHA       : 22/03/1987                                      *
000700* PROGRAMADOR : J. MORALES (JMOR)                                *
000800* DESCRIPCION : UN REGISTRO POR JUGADOR CLASIFICADO, RANK 1..N   *
000900******************************************************************
001000 01  JGCL-REGISTRO.
001100     02  JGCL-RANK                    PIC 9(03).
001200     02  JGCL-PLAYER-ID               PIC 9(06).
001300     02  JGCL-NOMBRE-COMPLETO         PIC X(30).
001400     02  JGCL-PUNTAJE-TOTAL           PIC 9(03)V9(02).
001500     02  JGCL-PUNTAJES-CATEGORIA.
001600         03  JGCL-PUNTAJE-OFENSIVO    PIC 9(03)V9(02).
001700         03  JGCL-PUNTAJE-DEFENSIVO   PIC 9(03)V9(02).
001800         03  JGCL-PUNTAJE-LONGEVIDAD  PIC 9(03)V9(02).
001900         03  JGCL-PUNTAJE-EQUIPO      PIC 9(03)V9(02).
002000         03  JGCL-PUNTAJE-EFICIENCIA  PIC 9(03)V9(02).
002100         03  JGCL-PUNTAJE-PICO        PIC 9(03)V9(02).
002200     02  FILLER                       PIC X(06).
