000100******************************************************************
000200*              C O P Y   J G E S T 0 1                           *
000300*    ESTADISTICAS DE CARRERA POR JUGADOR (1:1 CON JGMAES)        *
000400*    LLAVE          : JGES-PLAYER-ID                             *
000500*    LONGITUD DE REGISTRO : 060 BYTES                            *
000600******************************************************************
000700* FECHA       : 11/03/1987                                      *
000800* PROGRAMADOR : J. MORALES (JMOR)                                *
000900* DESCRIPCION : TOTALES Y PROMEDIOS DE CARRERA                   *
001000******************************************************************
001100* 15/06/1994  EEDR  SE AGREGA PORCENTAJE DE TRIPLES (ERA 3PT)    *
001200******************************************************************
001300 01  JGES-REGISTRO.
001400     02  JGES-LLAVE.
001500         03  JGES-PLAYER-ID           PIC 9(06).
001600     02  JGES-PROMEDIOS.
001700         03  JGES-PARTIDOS-JUGADOS    PIC 9(05).
001800         03  JGES-PUNTOS-POR-JUEGO    PIC 9(03)V9(01).
001900         03  JGES-REBOTES-POR-JUEGO   PIC 9(02)V9(01).
002000         03  JGES-ASISTENC-POR-JUEGO  PIC 9(02)V9(01).
002100         03  JGES-ROBOS-POR-JUEGO     PIC 9(01)V9(01).
002200         03  JGES-BLOQUEOS-POR-JUEGO  PIC 9(01)V9(01).
002300     02  JGES-PORCENTAJES.
002400         03  JGES-PORC-TIRO-CAMPO     PIC 9(01)V9(03).
002500         03  JGES-PORC-TRIPLES        PIC 9(01)V9(03).
002600         03  JGES-PORC-TIRO-LIBRE     PIC 9(01)V9(03).
002700     02  JGES-TOTALES-CARRERA.
002800         03  JGES-TOTAL-PUNTOS        PIC 9(06).
002900         03  JGES-TOTAL-REBOTES       PIC 9(06).
003000         03  JGES-TOTAL-ASISTENCIAS   PIC 9(06).
003100     02  FILLER                       PIC X(05).
