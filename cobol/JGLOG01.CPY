000100******************************************************************
000200*              C O P Y   J G L O G 0 1                           *
000300*    LOGROS DE CARRERA POR JUGADOR (1:1 CON JGMAES)              *
000400*    LLAVE          : JGLO-PLAYER-ID                             *
000500*    LONGITUD DE REGISTRO : 020 BYTES                            *
000600******************************************************************
000700* FECHA       : 11/03/1987                                      *
000800* PROGRAMADOR : J. MORALES (JMOR)                                *
000900* DESCRIPCION : CONTEOS DE CAMPEONATOS, MVP Y ALL-STAR           *
001000******************************************************************
001100 01  JGLO-REGISTRO.
001200     02  JGLO-LLAVE.
001300         03  JGLO-PLAYER-ID           PIC 9(06).
001400     02  JGLO-CONTEOS.
001500         03  JGLO-CAMPEONATOS         PIC 9(02).
001600         03  JGLO-APARIC-FINALES      PIC 9(02).
001700         03  JGLO-PREMIOS-MVP         PIC 9(02).
001800         03  JGLO-MVP-FINALES         PIC 9(02).
001900         03  JGLO-SELEC-ALL-STAR      PIC 9(02).
002000         03  JGLO-ALL-NBA-PRIMERO     PIC 9(02).
002100         03  JGLO-INDICADOR-SALON     PIC X(01).
002200             88  JGLO-EN-SALON-FAMA           VALUE 'Y'.
002300             88  JGLO-FUERA-SALON-FAMA        VALUE 'N'.
002400     02  FILLER                       PIC X(01).
