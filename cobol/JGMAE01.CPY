000100******************************************************************
000200*              C O P Y   J G M A E 0 1                           *
000300*    MAESTRO DE JUGADORES - BALONCESTO HISTORICO (GOAT)          *
000400*    LLAVE PRIMARIA : JGMAE-PLAYER-ID  (INTERNO)                 *
000500*    LLAVE ALTERNA  : JGMAE-NBA-ID     (LIGA, SIN DUPLICADOS)    *
000600*    LONGITUD DE REGISTRO : 094 BYTES                            *
000700******************************************************************
000800* FECHA       : 11/03/1987                                      *
000900* PROGRAMADOR : J. MORALES (JMOR)                                *
001000* DESCRIPCION : LAYOUT ORIGINAL DEL MAESTRO DE JUGADORES         *
001100******************************************************************
001200* 04/09/1993  EEDR  SE AGREGA REDEFINES DE NOMBRE Y ESTATURA     *
001300* 02/02/1999  EEDR  AJUSTE Y2K: FECHA DE CARGA A 4 DIGITOS DE    *
001400*                   ANIO (ANTES 2 DIGITOS)                      *
001500******************************************************************
001600 01  JGMAE-REGISTRO.
001700     02  JGMAE-LLAVE-PRIMARIA.
001800         03  JGMAE-PLAYER-ID          PIC 9(06).
001900     02  JGMAE-DATOS-JUGADOR.
002000         03  JGMAE-NBA-ID             PIC 9(08).
002100         03  JGMAE-NOMBRE-COMPLETO    PIC X(30).
002200         03  JGMAE-NOMBRE-R REDEFINES JGMAE-NOMBRE-COMPLETO.
002300             04  JGMAE-APELLIDO       PIC X(15).
002400             04  JGMAE-NOMBRE-PILA    PIC X(15).
002500         03  JGMAE-POSICION           PIC X(05).
002600         03  JGMAE-ESTATURA           PIC X(05).
002700         03  JGMAE-ESTATURA-R REDEFINES JGMAE-ESTATURA.
002800             04  JGMAE-EST-PIES       PIC 9(01).
002900             04  FILLER               PIC X(01).
003000             04  JGMAE-EST-PULGADAS   PIC 9(02).
003100             04  FILLER               PIC X(01).
003200         03  JGMAE-PESO-LIBRAS        PIC 9(03).
003300         03  JGMAE-TEMPORADAS.
003400             04  JGMAE-ANIO-INICIO    PIC 9(04).
003500             04  JGMAE-ANIO-FIN       PIC 9(04).
003600         03  JGMAE-INDICADOR-ACTIVO   PIC X(01).
003700             88  JGMAE-ACTIVO                 VALUE 'Y'.
003800             88  JGMAE-RETIRADO               VALUE 'N'.
003900     02  JGMAE-CONTROL.
004000         03  JGMAE-FECHA-CARGA        PIC 9(08).
004100         03  FILLER                   PIC X(20).
