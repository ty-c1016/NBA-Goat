000100******************************************************************
000200*              C O P Y   J G P R F 0 1                           *
000300*    PREFERENCIAS DE PONDERACION - UNA POR CORRIDA               *
000400*    LONGITUD DE REGISTRO : 074 BYTES                            *
000500******************************************************************
000600* FECHA       : 14/03/1987                                      *
000700* PROGRAMADOR : J. MORALES (JMOR)                                *
000800* DESCRIPCION : PESOS SOLICITADOS POR EL USUARIO PARA LA CORRIDA *
000900******************************************************************
001000* 21/05/1991  EEDR  SE AGREGA ERA-PREFERENCE (NO AFECTA CALCULO) *
001100******************************************************************
001200 01  JGPF-REGISTRO.
001300     02  JGPF-SESSION-ID              PIC X(36).
001400     02  JGPF-PESOS.
001500         03  JGPF-PESO-OFENSIVO       PIC 9(01)V9(03).
001600         03  JGPF-PESO-DEFENSIVO      PIC 9(01)V9(03).
001700         03  JGPF-PESO-LONGEVIDAD     PIC 9(01)V9(03).
001800         03  JGPF-PESO-EXITO-EQUIPO   PIC 9(01)V9(03).
001900         03  JGPF-PESO-EFICIENCIA     PIC 9(01)V9(03).
002000         03  JGPF-PESO-PICO-CARRERA   PIC 9(01)V9(03).
002100     02  JGPF-PESOS-R REDEFINES JGPF-PESOS.
002200         03  JGPF-PESO-TABLA          PIC 9(01)V9(03)
002300                                      OCCURS 6 TIMES.
002400     02  JGPF-ERA-PREFERIDA           PIC X(10).
002500     02  FILLER                       PIC X(04).
